000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RIVERBEND FOOTWEAR CO.      *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600****************************************************************
000700 PROGRAM-ID.    RATEPOST.
000800 AUTHOR.        R W BRANNIGAN.
000900 INSTALLATION.  RIVERBEND FOOTWEAR CO - DATA PROCESSING CTR.
001000 DATE-WRITTEN.  04/12/89.
001100 DATE-COMPILED.
001200 SECURITY.      COMPANY CONFIDENTIAL - NIGHTLY BATCH STREAM.
001300*
001400* REMARKS.
001500*    RATEPOST RE-TALLIES THE CUSTOMER COMMENT-CARD RATING FOR
001600*    EVERY CATALOG PRODUCT.  IT READS THE REVIEW FILE (SORTED
001700*    BY PRODUCT NUMBER) AGAINST THE PRODUCT MASTER (ALSO SORTED
001800*    BY PRODUCT NUMBER), ACCUMULATES THE RATING COUNT AND TOTAL
001900*    FOR EACH PRODUCT, AND REWRITES THE MASTER WITH THE NEW
002000*    AVERAGE.  IT IS THE FIRST STEP OF THE NIGHTLY STREAM AND
002100*    OPENS THE SHARED DASHBOARD REPORT FRESH; INVPOST, ORDPOST
002200*    AND DASHBLD EACH EXTEND THE SAME REPORT BEHIND IT.
002300*
002400*    NOTE RE CR-1201 - DESK ASKED WHY A REVIEW THAT EDITS SOMEBODY
002500*    ELSE'S COMMENT CARD DOESN'T GET CAUGHT HERE.  THAT CHECK (ONLY
002600*    THE ORIGINAL AUTHOR MAY EDIT THEIR OWN REVIEW) IS AN ONLINE-SITE
002700*    RULE, NOT A NIGHTLY ONE - THE SITE NEVER HANDS THIS RUN ANYTHING
002800*    BUT THE RATING ITSELF, SO THERE IS NO OWNERSHIP FIELD FOR THIS
002900*    PROGRAM TO TEST.  REVMSTR CARRIES NO REVIEWER ID FOR THAT REASON.
003000*
003100****************************************************************
003200* CHANGE LOG                                                    *
003300*----------------------------------------------------------------
003400* 04/12/89  RWB  CR-0118  ORIGINAL PROGRAM.  TALLIES PAPER
003500*                         COMMENT-CARD RATINGS KEYED IN BY THE
003600*                         ORDER DESK INTO THE OVERNIGHT RUN.
003700* 11/02/91  RWB  CR-0204  ADDED ZERO-REVIEW HANDLING - A NEW
003800*                         PRODUCT WITH NO CARDS YET NOW POSTS
003900*                         0.00 INSTEAD OF SKIPPING THE MASTER.
004000* 06/30/94  DCS  CR-0288  ROUNDED THE AVERAGE TO 2 DECIMALS
004100*                         PER FINANCE REQUEST (WAS TRUNCATING).
004200* 09/18/98  LDM  CR-0511  YEAR-2000 REVIEW: CREATED-TS FIELDS
004300*                         WIDENED TO A 4-DIGIT YEAR.  NO OTHER
004400*                         DATE ARITHMETIC IN THIS PROGRAM.
004500* 02/05/99  LDM  CR-0519  Y2K SIGN-OFF - REGRESSION RUN CLEAN
004600*                         AGAINST THE 2000 AND 2001 TEST DECKS.
004700* 07/14/03  LDM  CR-0502  REVIEWS AND SIZE INVENTORY SPLIT OUT
004800*                         OF THE OLD EMBEDDED PRODUCT MAP INTO
004900*                         THEIR OWN FILES - NO LOGIC CHANGE HERE
005000*                         BEYOND THE NEW REVMSTR COPYBOOK.
005100* 03/22/07  JFK  CR-0822  OUT-OF-RANGE RATING VALUES (R1) ARE
005200*                         NOW EXCLUDED FROM THE AVERAGE INSTEAD
005300*                         OF ABENDING THE RUN.
005400* 08/30/12  JFK  CR-1155  STORE WEBSITE RELAUNCH - "COMMENT
005500*                         CARDS" ARE NOW ONLINE PRODUCT REVIEWS.
005600*                         NO FILE OR RULE CHANGE, COMMENTS ONLY.
005700* 02/11/13  DCS  CR-1201  ADDED REMARKS NOTE - OWNERSHIP-ON-EDIT IS
005800*                         AN ONLINE CHECK, NOT A BATCH ONE.  NO CODE
005900*                         CHANGE.
006000* 06/19/13  DCS  CR-1261  AUDIT FOUND THE SPECIAL-NAMES CLASS/UPSI/
006100*                         TOP-OF-FORM CLAUSES WERE NEVER ACTUALLY
006200*                         USED.  R1'S RANGE COMPARE NOW USES THE
006300*                         RATING-DIGIT CLASS TEST, PAGE ONE NOW
006400*                         ADVANCES ON THE TOP-OF-FORM MNEMONIC, AND
006500*                         UPSI-0 NOW FLAGS A TEST-DECK RUN ON THE
006600*                         REPORT HEADER SO NOBODY MISTAKES IT FOR
006700*                         THE OVERNIGHT RUN.
006800****************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER.  IBM-390.
007200 OBJECT-COMPUTER.  IBM-390.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     CLASS RATING-DIGIT IS '1' THRU '5'
007600     UPSI-0 IS RATEPOST-TEST-SWITCH.
007700*
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT REVIEW-FILE    ASSIGN TO REVIEWS
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS  IS WS-REVFILE-STATUS.
008300     SELECT PRODUCT-FILE-IN  ASSIGN TO PRODUCTS
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS  IS WS-PRDIN-STATUS.
008600     SELECT PRODUCT-FILE-OUT ASSIGN TO PRODUCTS-NEW
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS  IS WS-PRDOUT-STATUS.
008900     SELECT REPORT-FILE      ASSIGN TO DASHRPT
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS  IS WS-REPORT-STATUS.
009200****************************************************************
009300 DATA DIVISION.
009400 FILE SECTION.
009500*
009600 FD  REVIEW-FILE
009700     RECORD CONTAINS 105 CHARACTERS
009800     LABEL RECORDS ARE STANDARD
009900     DATA RECORD IS REV-RECORD.
010000 COPY REVMSTR.
010100*
010200 FD  PRODUCT-FILE-IN
010300     RECORD CONTAINS 105 CHARACTERS
010400     LABEL RECORDS ARE STANDARD
010500     DATA RECORD IS PRD-IN-RECORD.
010600 COPY PRDMSTR REPLACING ==:TAG:== BY ==PRD-IN==.
010700*
010800 FD  PRODUCT-FILE-OUT
010900     RECORD CONTAINS 105 CHARACTERS
011000     LABEL RECORDS ARE STANDARD
011100     DATA RECORD IS PRD-OUT-RECORD.
011200 COPY PRDMSTR REPLACING ==:TAG:== BY ==PRD-OUT==.
011300*
011400 FD  REPORT-FILE
011500     RECORD CONTAINS 132 CHARACTERS
011600     LABEL RECORDS ARE OMITTED
011700     DATA RECORD IS REPORT-RECORD.
011800 01  REPORT-RECORD               PIC X(132).
011900*
012000****************************************************************
012100 WORKING-STORAGE SECTION.
012200****************************************************************
012300 01  WS-FILE-STATUSES.
012400     05  WS-REVFILE-STATUS        PIC X(02) VALUE SPACES.
012500         88  REVFILE-OK               VALUE '00'.
012600         88  REVFILE-EOF              VALUE '10'.
012700     05  WS-PRDIN-STATUS           PIC X(02) VALUE SPACES.
012800         88  PRDIN-OK                    VALUE '00'.
012900         88  PRDIN-EOF                   VALUE '10'.
013000     05  WS-PRDOUT-STATUS            PIC X(02) VALUE SPACES.
013100     05  WS-REPORT-STATUS              PIC X(02) VALUE SPACES.
013200     05  FILLER                         PIC X(02) VALUE SPACES.
013300*
013400 01  WS-SWITCHES.
013500     05  WS-REV-EOF-SW           PIC X(01) VALUE 'N'.
013600         88  WS-REV-EOF              VALUE 'Y'.
013700     05  WS-PRD-EOF-SW           PIC X(01) VALUE 'N'.
013800         88  WS-PRD-EOF              VALUE 'Y'.
013900     05  FILLER                    PIC X(02) VALUE SPACES.
014000*
014100 01  WS-ACCUMULATORS.
014200     05  WS-REV-SUM              PIC S9(07)     COMP-3 VALUE 0.
014300     05  WS-REV-CNT              PIC S9(05)     COMP-3 VALUE 0.
014400     05  WS-AVG-RATING           PIC S9V99      COMP-3 VALUE 0.
014500     05  WS-PRODUCT-COUNT        PIC S9(09)     COMP   VALUE 0.
014600     05  WS-TOTAL-REVIEW-COUNT   PIC S9(09)     COMP   VALUE 0.
014700     05  FILLER                  PIC X(02) VALUE SPACES.
014800*
014900* DATE/TIME OF RUN - ALSO DOUBLES AS THE REDEFINED FORMAT MAP
015000* THAT THE REPORT HEADER PULLS FROM.
015100 01  WS-SYSTEM-DATE-TIME.
015200     05  WS-RUN-DATE.
015300         10  WS-RUN-YY            PIC 9(02).
015400         10  WS-RUN-MM             PIC 9(02).
015500         10  WS-RUN-DD              PIC 9(02).
015600     05  WS-RUN-TIME.
015700         10  WS-RUN-HH            PIC 9(02).
015800         10  WS-RUN-MIN            PIC 9(02).
015900         10  WS-RUN-SS              PIC 9(02).
016000         10  WS-RUN-HS               PIC 9(02).
016100     05  FILLER                   PIC X(02) VALUE SPACES.
016200 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE  PIC 9(06).
016300 01  WS-RUN-TIME-NUM REDEFINES WS-RUN-TIME  PIC 9(08).
016400*
016500* ALTERNATE NUMERIC VIEW OF THE REVIEW RATING SO IT CAN BE
016600* RANGE-TESTED WITH COMP-3 ARITHMETIC VERBS (R1).
016700 01  WS-RATING-CHECK.
016800     05  WS-RATING-DIGIT          PIC 9.
016900     05  FILLER                    PIC X(01) VALUE SPACES.
017000 01  WS-RATING-CHECK-N REDEFINES WS-RATING-CHECK PIC 9.
017100*
017200 77  I                            PIC S9(04) COMP VALUE 0.
017300*
017400****************************************************************
017500*        REPORT LINE LAYOUTS - SECTION 1, RATING RECALC        *
017600****************************************************************
017700 01  RPT-HEADER-1.
017800     05  FILLER                  PIC X(40) VALUE
017900         'RIVERBEND FOOTWEAR - NIGHTLY BATCH RUN  '.
018000     05  FILLER                  PIC X(20) VALUE
018100         'RATING RECALC DATE:'.
018200     05  RPT1-MM                  PIC 99.
018300     05  FILLER                   PIC X VALUE '/'.
018400     05  RPT1-DD                   PIC 99.
018500     05  FILLER                    PIC X VALUE '/'.
018600     05  RPT1-YY                    PIC 99.
018700     05  RPT1-TEST-TAG                PIC X(16) VALUE SPACES.
018800     05  FILLER                       PIC X(43) VALUE SPACES.
018900 01  RPT-HEADER-2.
019000     05  FILLER                  PIC X(12) VALUE 'PRODUCT ID'.
019100     05  FILLER                   PIC X(06) VALUE SPACES.
019200     05  FILLER                    PIC X(14) VALUE 'REVIEW COUNT'.
019300     05  FILLER                     PIC X(06) VALUE SPACES.
019400     05  FILLER                      PIC X(14) VALUE 'NEW AVERAGE'.
019500     05  FILLER                       PIC X(80) VALUE SPACES.
019600 01  RPT-DETAIL-1.
019700     05  RPT1-PROD-ID             PIC Z(08)9.
019800     05  FILLER                    PIC X(08) VALUE SPACES.
019900     05  RPT1-REV-CNT               PIC Z(04)9.
020000     05  FILLER                      PIC X(10) VALUE SPACES.
020100     05  RPT1-AVG                     PIC Z9.99.
020200     05  FILLER                       PIC X(91) VALUE SPACES.
020300*
020400****************************************************************
020500 PROCEDURE DIVISION.
020600****************************************************************
020700*
020800 000-MAIN-RTN.
020900     PERFORM 700-OPEN-FILES-RTN THRU 700-EXIT.
021000     PERFORM 800-PRINT-HEADERS-RTN THRU 800-EXIT.
021100     PERFORM 710-READ-REVIEW-RTN  THRU 710-EXIT.
021200     PERFORM 730-READ-PRODUCT-RTN THRU 730-EXIT.
021300     PERFORM 100-PROCESS-ONE-PRODUCT-RTN THRU 100-EXIT
021400         UNTIL WS-PRD-EOF.
021500     PERFORM 790-CLOSE-FILES-RTN THRU 790-EXIT.
021600     GOBACK.
021700 000-EXIT.
021800     EXIT.
021900*
022000 100-PROCESS-ONE-PRODUCT-RTN.
022100     MOVE 0 TO WS-REV-SUM.
022200     MOVE 0 TO WS-REV-CNT.
022300     PERFORM 190-SKIP-ORPHAN-REVIEW-RTN THRU 190-EXIT
022400         UNTIL WS-REV-EOF
022500            OR REV-PROD-ID NOT LESS THAN PRD-IN-ID.
022600     PERFORM 200-ACCUM-ONE-REVIEW-RTN THRU 200-EXIT
022700         UNTIL WS-REV-EOF
022800            OR REV-PROD-ID NOT = PRD-IN-ID.
022900     PERFORM 280-COMPUTE-AVERAGE-RTN THRU 280-EXIT.
023000     PERFORM 600-REWRITE-PRODUCT-RTN THRU 600-EXIT.
023100     PERFORM 820-WRITE-DETAIL-LINE-RTN THRU 820-EXIT.
023200     ADD 1 TO WS-PRODUCT-COUNT.
023300     PERFORM 730-READ-PRODUCT-RTN THRU 730-EXIT.
023400 100-EXIT.
023500     EXIT.
023600*
023700* AN ORPHAN REVIEW (A PRODUCT NUMBER SMALLER THAN THE PRODUCT
023800* WE ARE CURRENTLY ON) SHOULD NEVER HAPPEN IN PRACTICE BUT THE
023900* 03/22/07 FIX TAUGHT US NOT TO TRUST THAT.
024000 190-SKIP-ORPHAN-REVIEW-RTN.
024100     PERFORM 710-READ-REVIEW-RTN THRU 710-EXIT.
024200 190-EXIT.
024300     EXIT.
024400*
024500* R1 - ONLY RATINGS 1 THROUGH 5 COUNT TOWARD THE AVERAGE.  THE
024600* RATING-DIGIT CLASS TEST (SPECIAL-NAMES) REPLACED THE OLD
024700* ">= 1 AND <= 5" COMPARE UNDER CR-1261 - SAME RESULT, ONE VERB.
024800 200-ACCUM-ONE-REVIEW-RTN.
024900     MOVE REV-RATING TO WS-RATING-CHECK-N.
025000     IF WS-RATING-DIGIT IS RATING-DIGIT
025100         ADD REV-RATING  TO WS-REV-SUM
025200         ADD 1           TO WS-REV-CNT
025300         ADD 1            TO WS-TOTAL-REVIEW-COUNT
025400     END-IF.
025500     PERFORM 710-READ-REVIEW-RTN THRU 710-EXIT.
025600 200-EXIT.
025700     EXIT.
025800*
025900* R2/R3 - MEAN OF THE ACCUMULATED RATINGS, ROUNDED TO 2 DECIMALS;
026000* A PRODUCT WITH NO REVIEWS POSTS 0.00.
026100 280-COMPUTE-AVERAGE-RTN.
026200     IF WS-REV-CNT > 0
026300         COMPUTE WS-AVG-RATING ROUNDED =
026400             WS-REV-SUM / WS-REV-CNT
026500     ELSE
026600         MOVE 0 TO WS-AVG-RATING
026700     END-IF.
026800 280-EXIT.
026900     EXIT.
027000*
027100 600-REWRITE-PRODUCT-RTN.
027200     MOVE CORR PRD-IN-RECORD TO PRD-OUT-RECORD.
027300     MOVE PRD-IN-ID          TO PRD-OUT-ID.
027400     MOVE PRD-IN-NAME        TO PRD-OUT-NAME.
027500     MOVE PRD-IN-PRICE       TO PRD-OUT-PRICE.
027600     MOVE PRD-IN-CATEGORY    TO PRD-OUT-CATEGORY.
027700     MOVE PRD-IN-BRAND       TO PRD-OUT-BRAND.
027800     MOVE PRD-IN-COLOR       TO PRD-OUT-COLOR.
027900     MOVE WS-AVG-RATING      TO PRD-OUT-RATING.
028000     WRITE PRD-OUT-RECORD.
028100 600-EXIT.
028200     EXIT.
028300*
028400 700-OPEN-FILES-RTN.
028500     OPEN INPUT  REVIEW-FILE
028600                 PRODUCT-FILE-IN
028700          OUTPUT PRODUCT-FILE-OUT
028800                 REPORT-FILE.
028900     ACCEPT WS-RUN-DATE-NUM FROM DATE.
029000     ACCEPT WS-RUN-TIME-NUM FROM TIME.
029100 700-EXIT.
029200     EXIT.
029300*
029400 710-READ-REVIEW-RTN.
029500     READ REVIEW-FILE
029600         AT END MOVE 'Y' TO WS-REV-EOF-SW.
029700 710-EXIT.
029800     EXIT.
029900*
030000 730-READ-PRODUCT-RTN.
030100     READ PRODUCT-FILE-IN
030200         AT END MOVE 'Y' TO WS-PRD-EOF-SW.
030300 730-EXIT.
030400     EXIT.
030500*
030600 790-CLOSE-FILES-RTN.
030700     PERFORM 850-PRINT-TOTALS-RTN THRU 850-EXIT.
030800     CLOSE REVIEW-FILE, PRODUCT-FILE-IN, PRODUCT-FILE-OUT,
030900           REPORT-FILE.
031000 790-EXIT.
031100     EXIT.
031200*
031300* CR-1261 - UPSI-0 LETS OPERATIONS RUN A RATING RECALC AGAINST A
031400* TEST DECK WITHOUT THE PRINTED REPORT BEING MISTAKEN FOR THE REAL
031500* OVERNIGHT RUN.  THE SWITCH IS SET ON THE EXEC CARD, NOT IN CODE.
031600 800-PRINT-HEADERS-RTN.
031700     MOVE WS-RUN-MM TO RPT1-MM.
031800     MOVE WS-RUN-DD TO RPT1-DD.
031900     MOVE WS-RUN-YY TO RPT1-YY.
032000     MOVE SPACES TO RPT1-TEST-TAG.
032100     IF RATEPOST-TEST-SWITCH
032200         MOVE '*** TEST RUN ***' TO RPT1-TEST-TAG
032300     END-IF.
032400     WRITE REPORT-RECORD FROM RPT-HEADER-1 AFTER TOP-OF-FORM.
032500     WRITE REPORT-RECORD FROM RPT-HEADER-2 AFTER 2.
032600 800-EXIT.
032700     EXIT.
032800*
032900 820-WRITE-DETAIL-LINE-RTN.
033000     MOVE PRD-IN-ID      TO RPT1-PROD-ID.
033100     MOVE WS-REV-CNT     TO RPT1-REV-CNT.
033200     MOVE WS-AVG-RATING  TO RPT1-AVG.
033300     WRITE REPORT-RECORD FROM RPT-DETAIL-1.
033400 820-EXIT.
033500     EXIT.
033600*
033700 850-PRINT-TOTALS-RTN.
033800     MOVE SPACES TO REPORT-RECORD.
033900     WRITE REPORT-RECORD AFTER 2.
034000 850-EXIT.
034100     EXIT.
