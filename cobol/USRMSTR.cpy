000100****************************************************************
000200* USRMSTR   -  USER MASTER RECORD LAYOUT                       *
000300*              ONE ENTRY PER REGISTERED STOREFRONT USER.       *
000400*              CARRIED AS A LINE-SEQUENTIAL FILE, SORTED       *
000500*              ASCENDING BY USR-ID.                            *
000600*                                                                *
000700* 1998-03-11  RWB  CR-0118  ORIGINAL LAYOUT.                    *
000800* 2004-07-02  LDM  CR-0579  ADDED USR-LOCATION FOR STORE-PICKUP *
000900*                           ROUTING.  PADDED FILLER TO MATCH.    *
001000****************************************************************
001100 01  USR-RECORD.
001200     05  USR-ID                 PIC 9(09).
001300     05  USR-NAME                PIC X(30).
001400     05  USR-EMAIL                PIC X(40).
001500     05  USR-ROLE                PIC X(05).
001600         88  USR-ROLE-CUSTOMER       VALUE 'USER '.
001700         88  USR-ROLE-ADMIN          VALUE 'ADMIN'.
001800     05  USR-PHONE                PIC X(15).
001900     05  USR-LOCATION              PIC X(25).
002000     05  USR-CREATED-TS             PIC 9(14).
002100     05  FILLER                   PIC X(09).
