000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RIVERBEND FOOTWEAR CO.      *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600****************************************************************
000700 PROGRAM-ID.    ORDPOST.
000800 AUTHOR.        D C SULLIVAN.
000900 INSTALLATION.  RIVERBEND FOOTWEAR CO - DATA PROCESSING CTR.
001000 DATE-WRITTEN.  02/14/93.
001100 DATE-COMPILED.
001200 SECURITY.      COMPANY CONFIDENTIAL - NIGHTLY BATCH STREAM.
001300*
001400* REMARKS.
001500*    ORDPOST LOADS THE ORDER MASTER ENTIRELY INTO AN IN-MEMORY
001600*    TABLE, KEYED AND SEARCHED BY ORDER ID, THEN APPLIES THE DAY'S
001700*    ORDER-STATUS/PAYMENT-STATUS TRANSACTIONS (ARRIVAL ORDER, NOT
001800*    SORTED) AGAINST IT BY SEARCHING FOR EACH TRANSACTION'S ORDER
001900*    ID IN TURN.  THE LINE-ITEM FILE IS WALKED SEPARATELY, ON ITS
002000*    OWN SORT ORDER, SO THE POSTING AUDIT SECTION CAN SHOW EACH
002100*    ITEM'S EXTENDED PRICE AND AN ORDER SUBTOTAL.  EVERY ORDER ON
002200*    THE TABLE IS REWRITTEN AT THE END OF THE RUN WHETHER OR NOT
002300*    IT HAD A TRANSACTION TODAY.  THIS PROGRAM EXTENDS THE SHARED
002400*    DASHBOARD REPORT BEHIND INVPOST'S SECTION.
002500*
002600****************************************************************
002700* CHANGE LOG                                                    *
002800*----------------------------------------------------------------
002900* 02/14/93  DCS  CR-0241  ORIGINAL PROGRAM.  POSTED ORDER-DESK
003000*                         STATUS CHANGE SLIPS AGAINST THE ORDER
003100*                         LOG OVERNIGHT.
003200* 03/30/95  DCS  CR-0297  ADDED THE PAYMENT-STATUS TRANSACTION
003300*                         TYPE - UNTIL NOW ONLY ORDER STATUS
003400*                         COULD BE CHANGED BY BATCH.
003500* 09/24/98  LDM  CR-0513  YEAR-2000 REVIEW: ORD-DATE-TS WIDENED
003600*                         TO A 4-DIGIT YEAR (14 BYTES).
003700* 02/05/99  LDM  CR-0519  Y2K SIGN-OFF - SEE RATEPOST LOG.
003800* 07/19/06  LDM  CR-0701  ORDER LINE ITEMS SPLIT OUT OF THE
003900*                         ORDER MASTER INTO THEIR OWN FILE,
004000*                         ONE ROW PER ITEM, SORTED BY ORDER
004100*                         NUMBER TO RIDE ALONG WITH THIS PASS.
004200* 03/22/07  JFK  CR-0822  OUT-OF-SEQUENCE TRANSACTIONS ARE NOW
004300*                         REJECTED AND PRINTED INSTEAD OF
004400*                         ABENDING THE RUN (SAME FIX AS
004500*                         RATEPOST CR-0822).
004600* 08/30/12  JFK  CR-1155  STORE WEBSITE RELAUNCH - COMMENT TEXT
004700*                         ONLY, SEE RATEPOST LOG.
004800* 11/04/13  DCS  CR-1244  220/230 WERE REJECTING ON THE ORDER'S
004900*                         CURRENT STATE (A "TERMINAL STATUS" RULE
005000*                         THAT WAS NEVER IN THE ORIGINAL SPEC FROM
005100*                         THE DESK).  REWRITTEN TO VALIDATE THE
005200*                         TXN'S NEW VALUE AGAINST THE FIVE STATUSES
005300*                         / THREE PAYMENT STATUSES AND TO BLOCK ONLY
005400*                         A DELIVERED POSTING AGAINST AN ORDER THAT
005500*                         HASN'T BEEN PAID.  ORPHAN TRANSACTIONS
005600*                         (NO MATCHING ORDER NUMBER) ARE NOW
005700*                         REJECTED AND COUNTED INSTEAD OF BEING
005800*                         READ PAST SILENTLY.  REJECT LINE NOW
005900*                         CARRIES A REASON COLUMN.
006000* 02/19/14  DCS  CR-1261  SPECIAL-NAMES CLEANUP PER AUDIT.  THE
006100*                         VALID-STATUS CLASS TEST NOW INCLUDES A
006200*                         TRAILING SPACE (OTX-NEW-VALUE IS X(10)
006300*                         AND WAS NEVER MATCHING THE RANGE TEST AS
006400*                         WRITTEN) AND IS USED IN 200 TO SCREEN
006500*                         GARBLED/NON-ALPHA FIELD VALUES BEFORE THE
006600*                         88-LEVEL STATUS CHECKS RUN.  C01 TOP-OF-
006700*                         FORM IS NOW USED ON THE HEADER-1 WRITE IN
006800*                         800, AND UPSI-0 TAGS THE HEADER WITH
006900*                         "TEST RUN" WHEN THE TEST SWITCH IS ON.
007000*                         RPT3-HEADER-1 CARRIES THE NEW TAG FIELD.
007100*                         ADDED AN ORDER-SUBTOTAL LINE AFTER EACH
007200*                         ORDER'S ITEM DETAIL (FEEDS THE ORDER
007300*                         ITEM TOTAL THAT 300 WAS ALREADY ACCUMU-
007400*                         LATING BUT NOBODY PRINTED) AND AN ITEM-
007500*                         LINES-PRINTED COUNT ON THE TRAILER (FEEDS
007600*                         THE LINE COUNTER 300 WAS ALREADY BUMPING).
007700*                         ALSO FIXED RPT3-TRAILER-LINE, WHICH WAS
007800*                         153 BYTES WIDE INSTEAD OF 132 - FILLER
007900*                         WIDTHS CORRECTED WHILE THE NEW FIELD WAS
008000*                         ADDED.
008100* 03/05/14  DCS  CR-1270  AUDIT FOUND THIS PROGRAM WAS STILL A THREE-
008200*                         WAY SEQUENTIAL MATCH AGAINST ORDER-FILE-IN,
008300*                         ORDITEM-FILE AND ORDTXN-FILE AS IF ALL
008400*                         THREE WERE SORTED THE SAME WAY.  ORDTXNS
008500*                         ARRIVE IN ARRIVAL ORDER, NOT ORDER-NUMBER
008600*                         SEQUENCE - THERE IS NO SORT STEP AHEAD OF
008700*                         THIS PROGRAM AND NEVER HAS BEEN - SO A
008800*                         TRANSACTION THAT FELL OUT OF ORDER AGAINST
008900*                         THE MASTER WAS PERMANENTLY MISREJECTED AS
009000*                         "ORDER NOT FOUND" INSTEAD OF BEING FOUND.
009100*                         REWRITTEN THE WAY INVPOST HANDLES SIZE-
009200*                         INVENTORY: THE ORDER MASTER IS NOW LOADED
009300*                         WHOLE INTO AN IN-MEMORY TABLE (110/120,
009400*                         INSERTED IN KEY ORDER AS IT LOADS SINCE
009500*                         THE MASTER ITSELF CARRIES NO SORT GUARANTEE)
009600*                         AND EACH TRANSACTION IS APPLIED BY SEARCH
009700*                         ALL ON ORDER ID (200/210).  THE LINE-ITEM
009800*                         DETAIL PASS (300) NO LONGER RIDES THE ORDER
009900*                         MASTER'S READ SEQUENCE EITHER - ORDITEMS IS
010000*                         ACTUALLY SORTED BY ITM-ORD-ID SO IT IS NOW
010100*                         WALKED ON ITS OWN, WITH A CONTROL BREAK ON
010200*                         ITM-ORD-ID DRIVING THE PER-ORDER SUBTOTAL
010300*                         LINE INSTEAD OF THE OLD LOCKSTEP BOUND.
010400*                         THE REWRITTEN ORDER FILE IS NOW PRODUCED BY
010500*                         A FINAL PASS OVER THE TABLE (600) RATHER
010600*                         THAN ONE REWRITE PER ORDER READ.
010700****************************************************************
010800 ENVIRONMENT DIVISION.
010900 CONFIGURATION SECTION.
011000 SOURCE-COMPUTER.  IBM-390.
011100 OBJECT-COMPUTER.  IBM-390.
011200 SPECIAL-NAMES.
011300     C01 IS TOP-OF-FORM
011400     CLASS VALID-STATUS IS 'A' THRU 'Z' ' '
011500     UPSI-0 IS ORDPOST-TEST-SWITCH.
011600*
011700 INPUT-OUTPUT SECTION.
011800 FILE-CONTROL.
011900     SELECT ORDER-FILE-IN   ASSIGN TO ORDERS
012000            ORGANIZATION IS LINE SEQUENTIAL
012100            FILE STATUS  IS WS-ORDIN-STATUS.
012200     SELECT ORDER-FILE-OUT  ASSIGN TO ORDERS-NEW
012300            ORGANIZATION IS LINE SEQUENTIAL
012400            FILE STATUS  IS WS-ORDOUT-STATUS.
012500     SELECT ORDITEM-FILE      ASSIGN TO ORDITEMS
012600            ORGANIZATION IS LINE SEQUENTIAL
012700            FILE STATUS  IS WS-ITM-STATUS.
012800     SELECT ORDTXN-FILE         ASSIGN TO ORDTXNS
012900            ORGANIZATION IS LINE SEQUENTIAL
013000            FILE STATUS  IS WS-OTX-STATUS.
013100     SELECT REPORT-FILE          ASSIGN TO DASHRPT
013200            ORGANIZATION IS LINE SEQUENTIAL
013300            FILE STATUS  IS WS-REPORT-STATUS.
013400****************************************************************
013500 DATA DIVISION.
013600 FILE SECTION.
013700*
013800 FD  ORDER-FILE-IN
013900     RECORD CONTAINS 254 CHARACTERS
014000     LABEL RECORDS ARE STANDARD
014100     DATA RECORD IS ORD-IN-RECORD.
014200 COPY ORDMSTR REPLACING ==:TAG:== BY ==ORD-IN==.
014300*
014400 FD  ORDER-FILE-OUT
014500     RECORD CONTAINS 254 CHARACTERS
014600     LABEL RECORDS ARE STANDARD
014700     DATA RECORD IS ORD-OUT-RECORD.
014800 COPY ORDMSTR REPLACING ==:TAG:== BY ==ORD-OUT==.
014900*
015000 FD  ORDITEM-FILE
015100     RECORD CONTAINS 62 CHARACTERS
015200     LABEL RECORDS ARE STANDARD
015300     DATA RECORD IS ITM-RECORD.
015400 COPY ORDITEM.
015500*
015600 FD  ORDTXN-FILE
015700     RECORD CONTAINS 28 CHARACTERS
015800     LABEL RECORDS ARE STANDARD
015900     DATA RECORD IS OTX-RECORD.
016000 COPY ORDTXN.
016100*
016200 FD  REPORT-FILE
016300     RECORD CONTAINS 132 CHARACTERS
016400     LABEL RECORDS ARE OMITTED
016500     DATA RECORD IS REPORT-RECORD.
016600 01  REPORT-RECORD               PIC X(132).
016700*
016800****************************************************************
016900 WORKING-STORAGE SECTION.
017000****************************************************************
017100 01  WS-FILE-STATUSES.
017200     05  WS-ORDIN-STATUS           PIC X(02) VALUE SPACES.
017300         88  ORDIN-OK                  VALUE '00'.
017400         88  ORDIN-EOF                  VALUE '10'.
017500     05  WS-ORDOUT-STATUS             PIC X(02) VALUE SPACES.
017600     05  WS-ITM-STATUS                  PIC X(02) VALUE SPACES.
017700         88  ITM-OK                       VALUE '00'.
017800         88  ITM-EOF                       VALUE '10'.
017900     05  WS-OTX-STATUS                    PIC X(02) VALUE SPACES.
018000         88  OTX-OK                          VALUE '00'.
018100         88  OTX-EOF                          VALUE '10'.
018200     05  WS-REPORT-STATUS                   PIC X(02) VALUE SPACES.
018300     05  FILLER                               PIC X(02) VALUE SPACES.
018400*
018500 01  WS-SWITCHES.
018600     05  WS-ORD-EOF-SW            PIC X(01) VALUE 'N'.
018700         88  WS-ORD-EOF                VALUE 'Y'.
018800     05  WS-ITM-EOF-SW              PIC X(01) VALUE 'N'.
018900         88  WS-ITM-EOF                  VALUE 'Y'.
019000     05  WS-OTX-EOF-SW                PIC X(01) VALUE 'N'.
019100         88  WS-OTX-EOF                    VALUE 'Y'.
019200     05  FILLER                         PIC X(02) VALUE SPACES.
019300*
019400 01  WS-COUNTERS.
019500     05  WS-TXN-APPLIED-COUNT     PIC S9(07) COMP VALUE 0.
019600     05  WS-TXN-REJECT-COUNT      PIC S9(07) COMP VALUE 0.
019700     05  WS-LINE-COUNT            PIC S9(07) COMP VALUE 0.
019800     05  FILLER                   PIC X(02) VALUE SPACES.
019900*
020000 01  WS-ACCUMULATORS.
020100     05  WS-EXTENDED-PRICE        PIC S9(09)V99 COMP-3 VALUE 0.
020200     05  WS-ORDER-ITEM-TOTAL      PIC S9(09)V99 COMP-3 VALUE 0.
020300     05  FILLER                   PIC X(02) VALUE SPACES.
020400*
020500* 2014-03-05 DCS CR-1270 - ITM-ORD-ID OF THE LAST ITEM DETAILED, SO
020600* 300 KNOWS WHEN THE ORDER HAS CHANGED AND A SUBTOTAL IS DUE.  ZERO
020700* MEANS "NO ORDER SEEN YET" - 9(09) NEVER STORES A REAL ORDER ID OF
020800* ZERO.
020900 01  WS-CONTROL-BREAK-AREA.
021000     05  WS-PRIOR-ITM-ORD-ID      PIC 9(09) VALUE 0.
021100     05  FILLER                   PIC X(02) VALUE SPACES.
021200*
021300* 2014-03-05 DCS CR-1270 - THE ENTIRE ORDER MASTER LIVES HERE WHILE
021400* THE RUN IS IN PROGRESS, KEYED AND SEARCHED BY ORDER ID (SAME IDIOM
021500* INVPOST USES FOR SIZE-INVENTORY).  ORDTXNS ARRIVE IN ARRIVAL ORDER,
021600* NOT ORDER-ID SEQUENCE, SO EACH TRANSACTION MUST FIND ITS ORDER BY A
021700* KEYED LOOKUP RATHER THAN A SEQUENTIAL MATCH.  5000 ROWS COVERS OUR
021800* BUSIEST OVERNIGHT ORDER VOLUME WITH ROOM TO SPARE.
021900 01  WS-ORDER-TABLE.
022000     05  WS-ORD-ROW  OCCURS 5000 TIMES
022100                     ASCENDING KEY IS WS-ORD-ID
022200                     INDEXED BY ORD-IDX.
022300         10  WS-ORD-ID                PIC 9(09).
022400         10  WS-ORD-NUMBER              PIC X(12).
022500         10  WS-ORD-USER-ID              PIC 9(09).
022600         10  WS-ORD-USER-NAME              PIC X(30).
022700         10  WS-ORD-TOTAL-AMOUNT              PIC 9(09)V99.
022800         10  WS-ORD-STATUS                      PIC X(10).
022900             88  WS-ORD-STATUS-DELIVERED           VALUE 'DELIVERED '.
023000         10  WS-ORD-PAY-METHOD                        PIC X(10).
023100         10  WS-ORD-PAY-STATUS                          PIC X(10).
023200             88  WS-ORD-PAY-COMPLETED                     VALUE
023300                                                     'COMPLETED '.
023400         10  WS-ORD-DATE-TS                              PIC 9(14).
023500         10  WS-ORD-SHIP-FIRST-NAME                        PIC X(15).
023600         10  WS-ORD-SHIP-LAST-NAME                          PIC X(15).
023700         10  WS-ORD-SHIP-ADDRESS                             PIC X(40).
023800         10  WS-ORD-SHIP-CITY                                 PIC X(20).
023900         10  WS-ORD-SHIP-PROVINCE                             PIC X(20).
024000         10  WS-ORD-SHIP-POSTAL                                PIC X(10).
024100         10  WS-ORD-SHIP-PHONE                                  PIC
024200                                                            X(15).
024300         10  FILLER                                              PIC
024400                                                            X(04).
024500*
024600* AN ALTERNATE BYTE-STRING VIEW OF THE TABLE ROW SO A WHOLE ROW CAN
024700* BE SHUFFLED WITH ONE MOVE WHILE THE TABLE IS BEING LOADED IN KEY
024800* ORDER (SEE 130/135/138 BELOW).
024900 01  WS-ORD-ROW-BYTES REDEFINES WS-ORD-ROW  OCCURS 5000 TIMES
025000                     PIC X(254).
025100*
025200 01  WS-ORDER-TABLE-COUNTERS.
025300     05  WS-ORD-ROW-COUNT         PIC S9(05) COMP VALUE 0.
025400     05  WS-ORD-MAX-ROWS          PIC S9(05) COMP VALUE 5000.
025500     05  WS-SHIFT-IDX             PIC S9(05) COMP VALUE 0.
025600     05  FILLER                   PIC X(02) VALUE SPACES.
025700*
025800 01  WS-SEARCH-KEY.
025900     05  WS-SEARCH-ORDER-ID       PIC 9(09).
026000     05  FILLER                   PIC X(02) VALUE SPACES.
026100*
026200* DATE/TIME OF RUN, REDEFINED NUMERICALLY FOR THE REPORT HEADER
026300* AND AS AN ALTERNATE HH:MM:SS VIEW FOR THE DETAIL TRAILER.
026400 01  WS-SYSTEM-DATE-TIME.
026500     05  WS-RUN-DATE.
026600         10  WS-RUN-YY            PIC 9(02).
026700         10  WS-RUN-MM             PIC 9(02).
026800         10  WS-RUN-DD              PIC 9(02).
026900     05  WS-RUN-TIME.
027000         10  WS-RUN-HH            PIC 9(02).
027100         10  WS-RUN-MIN            PIC 9(02).
027200         10  WS-RUN-SS              PIC 9(02).
027300         10  WS-RUN-HS               PIC 9(02).
027400     05  FILLER                   PIC X(02) VALUE SPACES.
027500 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE  PIC 9(06).
027600 01  WS-RUN-TIME-NUM REDEFINES WS-RUN-TIME  PIC 9(08).
027700*
027800* WORK AREA FOR BREAKING AN ORDER'S 14-BYTE TIMESTAMP APART
027900* WHEN A FUTURE REPORT NEEDS IT PRINTED - NOT EXERCISED TODAY.
028000 01  WS-ORDER-TIMESTAMP.
028100     05  WS-ORDTS-YEAR            PIC 9(04).
028200     05  WS-ORDTS-MONTH            PIC 9(02).
028300     05  WS-ORDTS-DAY               PIC 9(02).
028400     05  WS-ORDTS-HOUR                PIC 9(02).
028500     05  WS-ORDTS-MINUTE                PIC 9(02).
028600     05  WS-ORDTS-SECOND                  PIC 9(02).
028700     05  FILLER                            PIC X(02) VALUE SPACES.
028800 01  WS-ORDER-TIMESTAMP-NUM REDEFINES WS-ORDER-TIMESTAMP
028900                     PIC 9(14).
029000*
029100* 2013-11-04 DCS CR-1244 - CHECK FIELDS FOR O1 (THE TXN'S NEW VALUE
029200* MUST BE ONE OF THE FIVE ORDER STATUSES OR THREE PAYMENT STATUSES
029300* ORDMSTR.CPY KNOWS ABOUT) AND A FLAG FOR THE O2 DELIVERED-ONLY-
029400* IF-PAID RULE.
029500 01  WS-NEW-VALUE-CHECK.
029600     05  WS-NEW-STATUS-CHECK      PIC X(10).
029700         88  WS-NEW-STATUS-VALID      VALUE 'PENDING   '
029800                                             'PROCESSING'
029900                                             'DELIVERED '
030000                                             'COMPLETED '
030100                                             'CANCELLED '.
030200         88  WS-NEW-STATUS-DELIVERED  VALUE 'DELIVERED '.
030300     05  WS-NEW-PAY-CHECK           PIC X(10).
030400         88  WS-NEW-PAY-VALID            VALUE 'PENDING   '
030500                                                'COMPLETED '
030600                                                'FAILED    '.
030700     05  FILLER                       PIC X(02) VALUE SPACES.
030800*
030900* REASON TEXT FOR THE CURRENT REJECT, SET BY THE CALLER JUST AHEAD
031000* OF PERFORM 295-REJECT-TXN-RTN.
031100 01  WS-REJECT-REASON-AREA.
031200     05  WS-REJ-REASON             PIC X(30) VALUE SPACES.
031300     05  FILLER                     PIC X(02) VALUE SPACES.
031400*
031500****************************************************************
031600*      REPORT LINE LAYOUTS - SECTION 3, ORDER POSTING AUDIT     *
031700****************************************************************
031800 01  RPT3-HEADER-1.
031900     05  FILLER                  PIC X(40) VALUE
032000         'ORDER STATUS POSTING AUDIT'.
032100     05  RPT3-TEST-TAG             PIC X(16) VALUE SPACES.
032200     05  FILLER                     PIC X(76) VALUE SPACES.
032300 01  RPT3-HEADER-2.
032400     05  FILLER                  PIC X(12) VALUE 'ORDER NO'.
032500     05  FILLER                   PIC X(06) VALUE SPACES.
032600     05  FILLER                    PIC X(10) VALUE 'ITEM'.
032700     05  FILLER                     PIC X(10) VALUE SPACES.
032800     05  FILLER                      PIC X(14) VALUE 'EXT PRICE'.
032900     05  FILLER                       PIC X(80) VALUE SPACES.
033000 01  RPT3-ITEM-LINE.
033100     05  RPT3-ITM-ORD-ID          PIC Z(08)9.
033200     05  FILLER                    PIC X(04) VALUE SPACES.
033300     05  RPT3-ITM-NAME              PIC X(35).
033400     05  FILLER                      PIC X(02) VALUE SPACES.
033500     05  RPT3-ITM-EXT-PRICE            PIC Z(07)9.99.
033600     05  FILLER                         PIC X(66) VALUE SPACES.
033700 01  RPT3-ORDER-SUBTOTAL-LINE.
033800     05  FILLER                  PIC X(20) VALUE SPACES.
033900     05  FILLER                   PIC X(16) VALUE
034000         'ORDER TOTAL -   '.
034100     05  RPT3-SUB-TOTAL             PIC Z(07)9.99.
034200     05  FILLER                      PIC X(85) VALUE SPACES.
034300 01  RPT3-REJECT-LINE.
034400     05  FILLER                  PIC X(17) VALUE
034500         'REJECTED TXN -  '.
034600     05  RPT3-REJ-ORD-ID           PIC Z(08)9.
034700     05  FILLER                     PIC X(02) VALUE SPACES.
034800     05  RPT3-REJ-FIELD              PIC X(07).
034900     05  FILLER                       PIC X(02) VALUE SPACES.
035000     05  RPT3-REJ-VALUE                PIC X(10).
035100     05  FILLER                         PIC X(02) VALUE SPACES.
035200     05  RPT3-REJ-REASON                 PIC X(30).
035300     05  FILLER                           PIC X(53) VALUE SPACES.
035400 01  RPT3-TRAILER-LINE.
035500     05  FILLER                  PIC X(20) VALUE
035600         'ORDERS PROCESSED - '.
035700     05  RPT3-TOT-ORDERS           PIC Z(08)9.
035800     05  FILLER                     PIC X(06) VALUE SPACES.
035900     05  FILLER                      PIC X(20) VALUE
036000         'TXNS APPLIED -     '.
036100     05  RPT3-TOT-APPLIED            PIC Z(06)9.
036200     05  FILLER                       PIC X(06) VALUE SPACES.
036300     05  FILLER                        PIC X(20) VALUE
036400         'TXNS REJECTED -    '.
036500     05  RPT3-TOT-REJECTED             PIC Z(06)9.
036600     05  FILLER                         PIC X(06) VALUE SPACES.
036700     05  FILLER                          PIC X(16) VALUE
036800         'ITEM LINES -    '.
036900     05  RPT3-TOT-LINES                   PIC Z(06)9.
037000     05  FILLER                            PIC X(08) VALUE SPACES.
037100*
037200****************************************************************
037300 PROCEDURE DIVISION.
037400****************************************************************
037500*
037600 000-MAIN-RTN.
037700     PERFORM 700-OPEN-FILES-RTN THRU 700-EXIT.
037800     PERFORM 800-PRINT-HEADERS-RTN THRU 800-EXIT.
037900     PERFORM 110-LOAD-TABLE-RTN THRU 110-EXIT.
038000     PERFORM 710-READ-TXN-RTN  THRU 710-EXIT.
038100     PERFORM 200-APPLY-ONE-TXN-RTN THRU 200-EXIT
038200         UNTIL WS-OTX-EOF.
038300     PERFORM 740-READ-ITEM-RTN  THRU 740-EXIT.
038400     PERFORM 300-DETAIL-ITEM-LINE-RTN THRU 300-EXIT
038500         UNTIL WS-ITM-EOF.
038600     PERFORM 320-PRINT-LAST-SUBTOTAL-RTN THRU 320-EXIT.
038700     PERFORM 600-REWRITE-TABLE-RTN THRU 600-EXIT
038800         VARYING ORD-IDX FROM 1 BY 1
038900         UNTIL ORD-IDX > WS-ORD-ROW-COUNT.
039000     PERFORM 850-PRINT-TRAILER-RTN THRU 850-EXIT.
039100     PERFORM 790-CLOSE-FILES-RTN THRU 790-EXIT.
039200     GOBACK.
039300 000-EXIT.
039400     EXIT.
039500*
039600* 2014-03-05 DCS CR-1270 - THE ORDER MASTER IS LOADED WHOLE INTO
039700* WS-ORDER-TABLE BEFORE ANY TRANSACTION IS APPLIED, SINCE ORDTXNS
039800* MUST BE ABLE TO FIND ANY ORDER REGARDLESS OF THE ORDER THIS FILE
039900* HAPPENS TO ARRIVE IN.
040000 110-LOAD-TABLE-RTN.
040100     PERFORM 730-READ-ORDER-RTN THRU 730-EXIT.
040200     PERFORM 120-LOAD-ONE-ORDER-RTN THRU 120-EXIT
040300         UNTIL WS-ORD-EOF.
040400 110-EXIT.
040500     EXIT.
040600*
040700* THE ORDER MASTER CARRIES NO SORT GUARANTEE OF ITS OWN, SO EACH
040800* ROW IS INSERTED AT ITS CORRECT ASCENDING-KEY POSITION AS IT LOADS
040900* (SAME SHIFT-UP IDIOM INVPOST USES FOR A NEW SIZE-INVENTORY ROW)
041000* RATHER THAN TRUSTED TO ALREADY BE IN ORDER ID SEQUENCE.  THIS
041100* KEEPS THE TABLE READY FOR SEARCH ALL THE MOMENT THE LOAD IS DONE.
041200 120-LOAD-ONE-ORDER-RTN.
041300     IF WS-ORD-ROW-COUNT < WS-ORD-MAX-ROWS
041400         MOVE ORD-IN-ID TO WS-SEARCH-ORDER-ID
041500         PERFORM 130-FIND-LOAD-POINT-RTN THRU 130-EXIT
041600         PERFORM 135-SHIFT-LOAD-ROWS-RTN THRU 135-EXIT
041700         MOVE ORD-IN-ID              TO WS-ORD-ID (ORD-IDX)
041800         MOVE ORD-IN-NUMBER          TO WS-ORD-NUMBER (ORD-IDX)
041900         MOVE ORD-IN-USER-ID         TO WS-ORD-USER-ID (ORD-IDX)
042000         MOVE ORD-IN-USER-NAME       TO WS-ORD-USER-NAME (ORD-IDX)
042100         MOVE ORD-IN-TOTAL-AMOUNT
042200             TO WS-ORD-TOTAL-AMOUNT (ORD-IDX)
042300         MOVE ORD-IN-STATUS          TO WS-ORD-STATUS (ORD-IDX)
042400         MOVE ORD-IN-PAY-METHOD
042500             TO WS-ORD-PAY-METHOD (ORD-IDX)
042600         MOVE ORD-IN-PAY-STATUS
042700             TO WS-ORD-PAY-STATUS (ORD-IDX)
042800         MOVE ORD-IN-DATE-TS         TO WS-ORD-DATE-TS (ORD-IDX)
042900         MOVE ORD-IN-SHIP-FIRST-NAME
043000             TO WS-ORD-SHIP-FIRST-NAME (ORD-IDX)
043100         MOVE ORD-IN-SHIP-LAST-NAME
043200             TO WS-ORD-SHIP-LAST-NAME (ORD-IDX)
043300         MOVE ORD-IN-SHIP-ADDRESS
043400             TO WS-ORD-SHIP-ADDRESS (ORD-IDX)
043500         MOVE ORD-IN-SHIP-CITY       TO WS-ORD-SHIP-CITY (ORD-IDX)
043600         MOVE ORD-IN-SHIP-PROVINCE
043700             TO WS-ORD-SHIP-PROVINCE (ORD-IDX)
043800         MOVE ORD-IN-SHIP-POSTAL
043900             TO WS-ORD-SHIP-POSTAL (ORD-IDX)
044000         MOVE ORD-IN-SHIP-PHONE
044100             TO WS-ORD-SHIP-PHONE (ORD-IDX)
044200         ADD 1 TO WS-ORD-ROW-COUNT
044300     END-IF.
044400     PERFORM 730-READ-ORDER-RTN THRU 730-EXIT.
044500 120-EXIT.
044600     EXIT.
044700*
044800* LEAVES ORD-IDX SITTING ON THE FIRST ROW WHOSE KEY IS GREATER THAN
044900* THE NEW ORDER'S KEY - EXACTLY WHERE THE NEW ROW BELONGS.
045000 130-FIND-LOAD-POINT-RTN.
045100     SET ORD-IDX TO 1.
045200     PERFORM 132-ADVANCE-PAST-LOWER-RTN THRU 132-EXIT
045300         UNTIL ORD-IDX > WS-ORD-ROW-COUNT
045400            OR WS-ORD-ID (ORD-IDX) > WS-SEARCH-ORDER-ID.
045500 130-EXIT.
045600     EXIT.
045700*
045800 132-ADVANCE-PAST-LOWER-RTN.
045900     SET ORD-IDX UP BY 1.
046000 132-EXIT.
046100     EXIT.
046200*
046300 135-SHIFT-LOAD-ROWS-RTN.
046400     SET WS-SHIFT-IDX TO WS-ORD-ROW-COUNT.
046500     PERFORM 138-SHIFT-ONE-LOAD-ROW-RTN THRU 138-EXIT
046600         VARYING WS-SHIFT-IDX FROM WS-ORD-ROW-COUNT BY -1
046700         UNTIL WS-SHIFT-IDX < ORD-IDX.
046800 135-EXIT.
046900     EXIT.
047000*
047100 138-SHIFT-ONE-LOAD-ROW-RTN.
047200     MOVE WS-ORD-ROW-BYTES (WS-SHIFT-IDX)
047300       TO WS-ORD-ROW-BYTES (WS-SHIFT-IDX + 1).
047400 138-EXIT.
047500     EXIT.
047600*
047700* ONE TRANSACTION, APPLIED AGAINST THE ORDER TABLE BY A KEYED
047800* LOOKUP (NOT A SEQUENTIAL MATCH - ORDTXNS ARRIVE IN ARRIVAL ORDER).
047900* O5 - A TXN FOR AN ORDER ID THE TABLE HAS NO ROW FOR IS REJECTED
048000* AND COUNTED.
048100 200-APPLY-ONE-TXN-RTN.
048200     MOVE OTX-ORDER-ID TO WS-SEARCH-ORDER-ID.
048300     SET ORD-IDX TO 1.
048400     SEARCH ALL WS-ORD-ROW
048500         AT END
048600             MOVE 'ORDER NOT FOUND'   TO WS-REJ-REASON
048700             PERFORM 295-REJECT-TXN-RTN THRU 295-EXIT
048800         WHEN WS-ORD-ID (ORD-IDX) = WS-SEARCH-ORDER-ID
048900             PERFORM 210-APPLY-FOUND-ORDER-RTN THRU 210-EXIT
049000     END-SEARCH.
049100     PERFORM 710-READ-TXN-RTN THRU 710-EXIT.
049200 200-EXIT.
049300     EXIT.
049400*
049500* O1 - AN ORDER STATUS CHANGE; O2 - A PAYMENT STATUS CHANGE.
049600* EACH IS VALIDATED BEFORE IT IS APPLIED.  THE VALID-STATUS CLASS
049700* TEST (SPECIAL-NAMES) CATCHES A GARBLED NEW-VALUE - STRAY BINARY
049800* FROM A BAD TRANSMISSION - BEFORE WE EVEN LOOK AT WHICH FIELD IT
049900* IS FOR; THE EXACT FIVE STATUSES/THREE PAYMENT STATUSES ARE STILL
050000* CHECKED BY THE 88-LEVELS IN 220/230 BELOW.
050100 210-APPLY-FOUND-ORDER-RTN.
050200     IF OTX-NEW-VALUE NOT VALID-STATUS
050300         MOVE 'GARBLED FIELD VALUE'   TO WS-REJ-REASON
050400         PERFORM 295-REJECT-TXN-RTN THRU 295-EXIT
050500     ELSE
050600         EVALUATE TRUE
050700             WHEN OTX-IS-STATUS
050800                 PERFORM 220-VALIDATE-STATUS-RTN THRU 220-EXIT
050900             WHEN OTX-IS-PAYMENT
051000                 PERFORM 230-VALIDATE-PAYMENT-RTN THRU 230-EXIT
051100             WHEN OTHER
051200                 MOVE 'INVALID FIELD TYPE'   TO WS-REJ-REASON
051300                 PERFORM 295-REJECT-TXN-RTN THRU 295-EXIT
051400         END-EVALUATE
051500     END-IF.
051600 210-EXIT.
051700     EXIT.
051800*
051900* O1 - THE NEW VALUE MUST BE ONE OF THE FIVE ORDER STATUSES.
052000* O2 - DELIVERED MAY ONLY BE POSTED AGAINST AN ORDER WHOSE PAYMENT
052100* HAS ALREADY COMPLETED.  O3 - EVERY OTHER STATUS, INCLUDING
052200* COMPLETED AND CANCELLED, GOES ON WITHOUT FURTHER CONDITION.
052300 220-VALIDATE-STATUS-RTN.
052400     MOVE OTX-NEW-VALUE TO WS-NEW-STATUS-CHECK.
052500     IF NOT WS-NEW-STATUS-VALID
052600         MOVE 'INVALID STATUS'          TO WS-REJ-REASON
052700         PERFORM 295-REJECT-TXN-RTN THRU 295-EXIT
052800     ELSE
052900         IF WS-NEW-STATUS-DELIVERED
053000            AND NOT WS-ORD-PAY-COMPLETED (ORD-IDX)
053100             MOVE 'PAYMENT NOT COMPLETED'  TO WS-REJ-REASON
053200             PERFORM 295-REJECT-TXN-RTN THRU 295-EXIT
053300         ELSE
053400             MOVE OTX-NEW-VALUE TO WS-ORD-STATUS (ORD-IDX)
053500             ADD 1 TO WS-TXN-APPLIED-COUNT
053600         END-IF
053700     END-IF.
053800 220-EXIT.
053900     EXIT.
054000*
054100* O1 - THE NEW VALUE MUST BE ONE OF THE THREE PAYMENT STATUSES.
054200* O4 - ONCE VALID, THE PAYMENT STATUS CHANGE GOES ON WITHOUT
054300* FURTHER CONDITION.
054400 230-VALIDATE-PAYMENT-RTN.
054500     MOVE OTX-NEW-VALUE TO WS-NEW-PAY-CHECK.
054600     IF NOT WS-NEW-PAY-VALID
054700         MOVE 'INVALID PAYMENT STATUS'   TO WS-REJ-REASON
054800         PERFORM 295-REJECT-TXN-RTN THRU 295-EXIT
054900     ELSE
055000         MOVE OTX-NEW-VALUE TO WS-ORD-PAY-STATUS (ORD-IDX)
055100         ADD 1 TO WS-TXN-APPLIED-COUNT
055200     END-IF.
055300 230-EXIT.
055400     EXIT.
055500*
055600 295-REJECT-TXN-RTN.
055700     ADD 1 TO WS-TXN-REJECT-COUNT.
055800     MOVE OTX-ORDER-ID  TO RPT3-REJ-ORD-ID.
055900     MOVE OTX-FIELD     TO RPT3-REJ-FIELD.
056000     MOVE OTX-NEW-VALUE TO RPT3-REJ-VALUE.
056100     MOVE WS-REJ-REASON TO RPT3-REJ-REASON.
056200     WRITE REPORT-RECORD FROM RPT3-REJECT-LINE.
056300 295-EXIT.
056400     EXIT.
056500*
056600* 2014-03-05 DCS CR-1270 - ORDITEMS IS ACTUALLY SORTED BY ITM-ORD-ID
056700* (UNLIKE ORDERS AND ORDTXNS), SO THE LINE-ITEM PASS IS WALKED ON
056800* ITS OWN HERE INSTEAD OF RIDING THE ORDER MASTER'S READ SEQUENCE.
056900* A CONTROL BREAK ON ITM-ORD-ID PRINTS THE PRIOR ORDER'S SUBTOTAL
057000* THE MOMENT THE KEY CHANGES.
057100 300-DETAIL-ITEM-LINE-RTN.
057200     IF ITM-ORD-ID NOT = WS-PRIOR-ITM-ORD-ID
057300        AND WS-PRIOR-ITM-ORD-ID NOT = 0
057400         PERFORM 310-PRINT-SUBTOTAL-RTN THRU 310-EXIT
057500     END-IF.
057600     MOVE ITM-ORD-ID TO WS-PRIOR-ITM-ORD-ID.
057700     COMPUTE WS-EXTENDED-PRICE ROUNDED =
057800         ITM-UNIT-PRICE * ITM-QUANTITY.
057900     ADD WS-EXTENDED-PRICE TO WS-ORDER-ITEM-TOTAL.
058000     MOVE ITM-ORD-ID        TO RPT3-ITM-ORD-ID.
058100     MOVE ITM-PROD-NAME     TO RPT3-ITM-NAME.
058200     MOVE WS-EXTENDED-PRICE TO RPT3-ITM-EXT-PRICE.
058300     WRITE REPORT-RECORD FROM RPT3-ITEM-LINE.
058400     ADD 1 TO WS-LINE-COUNT.
058500     PERFORM 740-READ-ITEM-RTN THRU 740-EXIT.
058600 300-EXIT.
058700     EXIT.
058800*
058900 310-PRINT-SUBTOTAL-RTN.
059000     MOVE WS-ORDER-ITEM-TOTAL TO RPT3-SUB-TOTAL.
059100     WRITE REPORT-RECORD FROM RPT3-ORDER-SUBTOTAL-LINE.
059200     MOVE 0 TO WS-ORDER-ITEM-TOTAL.
059300 310-EXIT.
059400     EXIT.
059500*
059600* THE LAST ORDER ON THE ITEM FILE NEVER SEES A KEY CHANGE TO TRIGGER
059700* 310 FROM INSIDE 300, SO ITS SUBTOTAL IS PRINTED HERE ONCE THE ITEM
059800* FILE HAS RUN OUT.
059900 320-PRINT-LAST-SUBTOTAL-RTN.
060000     IF WS-PRIOR-ITM-ORD-ID NOT = 0
060100         PERFORM 310-PRINT-SUBTOTAL-RTN THRU 310-EXIT
060200     END-IF.
060300 320-EXIT.
060400     EXIT.
060500*
060600 600-REWRITE-TABLE-RTN.
060700     MOVE WS-ORD-ID (ORD-IDX)              TO ORD-OUT-ID.
060800     MOVE WS-ORD-NUMBER (ORD-IDX)          TO ORD-OUT-NUMBER.
060900     MOVE WS-ORD-USER-ID (ORD-IDX)         TO ORD-OUT-USER-ID.
061000     MOVE WS-ORD-USER-NAME (ORD-IDX)       TO ORD-OUT-USER-NAME.
061100     MOVE WS-ORD-TOTAL-AMOUNT (ORD-IDX)
061200         TO ORD-OUT-TOTAL-AMOUNT.
061300     MOVE WS-ORD-STATUS (ORD-IDX)          TO ORD-OUT-STATUS.
061400     MOVE WS-ORD-PAY-METHOD (ORD-IDX)      TO ORD-OUT-PAY-METHOD.
061500     MOVE WS-ORD-PAY-STATUS (ORD-IDX)      TO ORD-OUT-PAY-STATUS.
061600     MOVE WS-ORD-DATE-TS (ORD-IDX)         TO ORD-OUT-DATE-TS.
061700     MOVE WS-ORD-SHIP-FIRST-NAME (ORD-IDX)
061800         TO ORD-OUT-SHIP-FIRST-NAME.
061900     MOVE WS-ORD-SHIP-LAST-NAME (ORD-IDX)
062000         TO ORD-OUT-SHIP-LAST-NAME.
062100     MOVE WS-ORD-SHIP-ADDRESS (ORD-IDX)
062200         TO ORD-OUT-SHIP-ADDRESS.
062300     MOVE WS-ORD-SHIP-CITY (ORD-IDX)       TO ORD-OUT-SHIP-CITY.
062400     MOVE WS-ORD-SHIP-PROVINCE (ORD-IDX)
062500         TO ORD-OUT-SHIP-PROVINCE.
062600     MOVE WS-ORD-SHIP-POSTAL (ORD-IDX)     TO ORD-OUT-SHIP-POSTAL.
062700     MOVE WS-ORD-SHIP-PHONE (ORD-IDX)      TO ORD-OUT-SHIP-PHONE.
062800     WRITE ORD-OUT-RECORD.
062900 600-EXIT.
063000     EXIT.
063100*
063200 700-OPEN-FILES-RTN.
063300     OPEN INPUT  ORDER-FILE-IN
063400                 ORDITEM-FILE
063500                 ORDTXN-FILE
063600          OUTPUT ORDER-FILE-OUT
063700          EXTEND REPORT-FILE.
063800     ACCEPT WS-RUN-DATE-NUM FROM DATE.
063900     ACCEPT WS-RUN-TIME-NUM FROM TIME.
064000 700-EXIT.
064100     EXIT.
064200*
064300 710-READ-TXN-RTN.
064400     READ ORDTXN-FILE
064500         AT END MOVE 'Y' TO WS-OTX-EOF-SW.
064600 710-EXIT.
064700     EXIT.
064800*
064900 730-READ-ORDER-RTN.
065000     READ ORDER-FILE-IN
065100         AT END MOVE 'Y' TO WS-ORD-EOF-SW.
065200 730-EXIT.
065300     EXIT.
065400*
065500 740-READ-ITEM-RTN.
065600     READ ORDITEM-FILE
065700         AT END MOVE 'Y' TO WS-ITM-EOF-SW.
065800 740-EXIT.
065900     EXIT.
066000*
066100 790-CLOSE-FILES-RTN.
066200     CLOSE ORDER-FILE-IN, ORDER-FILE-OUT, ORDITEM-FILE,
066300           ORDTXN-FILE, REPORT-FILE.
066400 790-EXIT.
066500     EXIT.
066600*
066700 800-PRINT-HEADERS-RTN.
066800     MOVE SPACES TO RPT3-TEST-TAG.
066900     IF ORDPOST-TEST-SWITCH
067000         MOVE '*** TEST RUN ***' TO RPT3-TEST-TAG
067100     END-IF.
067200     WRITE REPORT-RECORD FROM RPT3-HEADER-1 AFTER TOP-OF-FORM.
067300     WRITE REPORT-RECORD FROM RPT3-HEADER-2 AFTER 2.
067400 800-EXIT.
067500     EXIT.
067600*
067700 850-PRINT-TRAILER-RTN.
067800     MOVE WS-ORD-ROW-COUNT     TO RPT3-TOT-ORDERS.
067900     MOVE WS-TXN-APPLIED-COUNT TO RPT3-TOT-APPLIED.
068000     MOVE WS-TXN-REJECT-COUNT  TO RPT3-TOT-REJECTED.
068100     MOVE WS-LINE-COUNT        TO RPT3-TOT-LINES.
068200     WRITE REPORT-RECORD FROM RPT3-TRAILER-LINE AFTER 2.
068300 850-EXIT.
068400     EXIT.
