000100****************************************************************
000200* ORDITEM   -  ORDER LINE-ITEM RECORD LAYOUT                   *
000300*              ONE ENTRY PER ITEM PURCHASED ON AN ORDER.       *
000400*              FILE IS SORTED ASCENDING BY ITM-ORD-ID.  THIS   *
000500*              LAYOUT IS COPIED INTO THE ORDITEM-FILE FD ONLY  *
000600*              - ORDPOST WALKS IT ON ITS OWN, SEPARATE FROM    *
000700*              THE ORDER MASTER, WITH A CONTROL BREAK ON       *
000800*              ITM-ORD-ID.                                     *
000900*                                                                *
001000* 2006-01-09  LDM  CR-0701  ORIGINAL LAYOUT.                    *
001100* 2009-05-06  JFK  CR-0933  PADDED THE RECORD - SEE PRDMSTR.     *
001200* 2014-03-05  DCS  CR-1270  CORRECTED THE HEADER - ORDPOST NO    *
001300*                           LONGER WALKS THIS FILE IN LOCK STEP  *
001400*                           WITH THE ORDER MASTER (THE MASTER    *
001500*                           CARRIES NO SORT GUARANTEE OF ITS     *
001600*                           OWN AND IS NOW KEPT IN AN IN-MEMORY   *
001700*                           TABLE).  ONLY THE SORT ORDER NOTE     *
001800*                           ABOVE STILL APPLIES.                  *
001900****************************************************************
002000 01  ITM-RECORD.
002100     05  ITM-ORD-ID             PIC 9(09).
002200     05  ITM-PROD-NAME            PIC X(35).
002300     05  ITM-SIZE                  PIC X(04).
002400     05  ITM-QUANTITY                PIC 9(03).
002500     05  ITM-UNIT-PRICE                PIC 9(07)V99.
002600     05  FILLER                          PIC X(02).
