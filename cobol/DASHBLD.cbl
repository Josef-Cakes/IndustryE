000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RIVERBEND FOOTWEAR CO.      *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600****************************************************************
000700 PROGRAM-ID.    DASHBLD.
000800 AUTHOR.        L D MORALES.
000900 INSTALLATION.  RIVERBEND FOOTWEAR CO - DATA PROCESSING CTR.
001000 DATE-WRITTEN.  07/21/03.
001100 DATE-COMPILED.
001200 SECURITY.      COMPANY CONFIDENTIAL - NIGHTLY BATCH STREAM.
001300*
001400* REMARKS.
001500*    DASHBLD RUNS LAST IN THE NIGHTLY STREAM, AFTER RATEPOST,
001600*    INVPOST AND ORDPOST HAVE REWRITTEN THE PRODUCT, SIZE-
001700*    INVENTORY AND ORDER MASTERS.  IT BUILDS THE MANAGEMENT
001800*    DASHBOARD SECTION OF THE SHARED REPORT - COMPANY TOTALS,
001900*    PER-CATEGORY PRODUCT COUNTS AND THE TEN MOST RECENT ORDERS.
002000*    THE LOW-STOCK FLAG IS RECOMPUTED HERE FROM THE FRESH
002100*    SIZE-INVENTORY FILE RATHER THAN CARRIED OVER FROM INVPOST.
002200*
002300****************************************************************
002400* CHANGE LOG                                                    *
002500*----------------------------------------------------------------
002600* 07/21/03  LDM  CR-0503  ORIGINAL PROGRAM.  REPLACED THE OLD
002700*                         MONTH-END MANAGEMENT SUMMARY (RETIRED)
002800*                         WITH A SECTION ON THE NIGHTLY REPORT.
002900* 11/14/04  LDM  CR-0588  ADDED PER-CATEGORY PRODUCT COUNTS AT
003000*                         MERCHANDISING'S REQUEST.
003100* 04/02/08  JFK  CR-0861  LOW-STOCK COUNT NOW USES THE SAME <=5
003200*                         AVAILABLE THRESHOLD AS THE RE-ORDER
003300*                         LISTING INVPOST RAN AT THE TIME.
003400* 11/04/13  DCS  CR-1244  INVPOST DROPPED ITS OWN RE-ORDER LISTING
003500*                         (SEE INVPOST LOG) - THIS DASHBOARD COUNT
003600*                         IS NOW THE ONLY LOW-STOCK EXCEPTION FEED.
003700*                         NO LOGIC CHANGE HERE, THRESHOLD UNCHANGED.
003800* 06/10/10  JFK  CR-1041  ADDED THE TEN-MOST-RECENT-ORDERS BLOCK
003900*                         FOR THE MORNING OPERATIONS MEETING.
004000* 08/30/12  JFK  CR-1155  STORE WEBSITE RELAUNCH - COMMENT TEXT
004100*                         ONLY, SEE RATEPOST LOG.
004200* 02/19/14  DCS  CR-1261  SPECIAL-NAMES CLEANUP PER AUDIT.  DROPPED
004300*                         THE VALID-ROLE CLASS TEST - USR-ROLE IS
004400*                         FULLY COVERED BY THE USR-ROLE-CUSTOMER
004500*                         88-LEVEL ALREADY AND THE CLASS TEST HAD
004600*                         NO OTHER USE.  C01 TOP-OF-FORM IS NOW
004700*                         USED ON THE HEADER-1 WRITE IN 800, AND
004800*                         UPSI-0 TAGS THE HEADER WITH "TEST RUN"
004900*                         WHEN THE TEST SWITCH IS ON.  RPT4-HEADER-1
005000*                         CARRIES THE NEW TAG FIELD (SAME PATTERN
005100*                         AS RATEPOST/INVPOST/ORDPOST - SEE THOSE
005200*                         LOGS).
005300****************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-390.
005700 OBJECT-COMPUTER.  IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     UPSI-0 IS DASHBLD-TEST-SWITCH.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT USER-FILE       ASSIGN TO USERS
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS WS-USR-STATUS.
006700     SELECT PRODUCT-FILE      ASSIGN TO PRODUCTS-NEW
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS  IS WS-PRD-STATUS.
007000     SELECT SIZEINV-FILE        ASSIGN TO SIZEINV-NEW
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS WS-SZ-STATUS.
007300     SELECT ORDER-FILE            ASSIGN TO ORDERS-NEW
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS  IS WS-ORD-STATUS.
007600     SELECT REPORT-FILE             ASSIGN TO DASHRPT
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS  IS WS-REPORT-STATUS.
007900****************************************************************
008000 DATA DIVISION.
008100 FILE SECTION.
008200*
008300 FD  USER-FILE
008400     RECORD CONTAINS 147 CHARACTERS
008500     LABEL RECORDS ARE STANDARD
008600     DATA RECORD IS USR-RECORD.
008700 COPY USRMSTR.
008800*
008900 FD  PRODUCT-FILE
009000     RECORD CONTAINS 105 CHARACTERS
009100     LABEL RECORDS ARE STANDARD
009200     DATA RECORD IS PRD-RECORD.
009300 COPY PRDMSTR REPLACING ==:TAG:== BY ==PRD==.
009400*
009500 FD  SIZEINV-FILE
009600     RECORD CONTAINS 27 CHARACTERS
009700     LABEL RECORDS ARE STANDARD
009800     DATA RECORD IS SZ-RECORD.
009900 COPY SZINV REPLACING ==:TAG:== BY ==SZ==.
010000*
010100 FD  ORDER-FILE
010200     RECORD CONTAINS 254 CHARACTERS
010300     LABEL RECORDS ARE STANDARD
010400     DATA RECORD IS ORD-RECORD.
010500 COPY ORDMSTR REPLACING ==:TAG:== BY ==ORD==.
010600*
010700 FD  REPORT-FILE
010800     RECORD CONTAINS 132 CHARACTERS
010900     LABEL RECORDS ARE OMITTED
011000     DATA RECORD IS REPORT-RECORD.
011100 01  REPORT-RECORD               PIC X(132).
011200*
011300****************************************************************
011400 WORKING-STORAGE SECTION.
011500****************************************************************
011600 01  WS-FILE-STATUSES.
011700     05  WS-USR-STATUS             PIC X(02) VALUE SPACES.
011800         88  USR-OK                    VALUE '00'.
011900         88  USR-EOF                    VALUE '10'.
012000     05  WS-PRD-STATUS               PIC X(02) VALUE SPACES.
012100         88  PRD-OK                      VALUE '00'.
012200         88  PRD-EOF                      VALUE '10'.
012300     05  WS-SZ-STATUS                  PIC X(02) VALUE SPACES.
012400         88  SZ-OK                        VALUE '00'.
012500         88  SZ-EOF                        VALUE '10'.
012600     05  WS-ORD-STATUS                   PIC X(02) VALUE SPACES.
012700         88  ORD-OK                         VALUE '00'.
012800         88  ORD-EOF                         VALUE '10'.
012900     05  WS-REPORT-STATUS                  PIC X(02) VALUE SPACES.
013000     05  FILLER                              PIC X(02) VALUE SPACES.
013100*
013200 01  WS-SWITCHES.
013300     05  WS-USR-EOF-SW            PIC X(01) VALUE 'N'.
013400         88  WS-USR-EOF                VALUE 'Y'.
013500     05  WS-PRD-EOF-SW              PIC X(01) VALUE 'N'.
013600         88  WS-PRD-EOF                  VALUE 'Y'.
013700     05  WS-SZ-EOF-SW                  PIC X(01) VALUE 'N'.
013800         88  WS-SZ-EOF                      VALUE 'Y'.
013900     05  WS-ORD-EOF-SW                    PIC X(01) VALUE 'N'.
014000         88  WS-ORD-EOF                        VALUE 'Y'.
014100     05  WS-PROD-LOW-STOCK-SW                PIC X(01) VALUE 'N'.
014200         88  WS-PROD-IS-LOW-STOCK                 VALUE 'Y'.
014300     05  FILLER                                 PIC X(02) VALUE SPACES.
014400*
014500 01  WS-COUNTERS.
014600     05  WS-CUSTOMER-COUNT        PIC S9(09) COMP VALUE 0.
014700     05  WS-PRODUCT-COUNT         PIC S9(09) COMP VALUE 0.
014800     05  WS-LOW-STOCK-COUNT       PIC S9(09) COMP VALUE 0.
014900     05  WS-ORDER-COUNT           PIC S9(09) COMP VALUE 0.
015000     05  WS-PENDING-COUNT         PIC S9(09) COMP VALUE 0.
015100     05  WS-COMPLETED-COUNT       PIC S9(09) COMP VALUE 0.
015200     05  WS-CANCELLED-COUNT       PIC S9(09) COMP VALUE 0.
015300     05  WS-CAT-TABLE-COUNT       PIC S9(04) COMP VALUE 0.
015400     05  WS-TOP-COUNT             PIC S9(04) COMP VALUE 0.
015500     05  FILLER                   PIC X(02) VALUE SPACES.
015600*
015700 77  WS-REVENUE-TOTAL             PIC S9(11)V99 COMP-3 VALUE 0.
015800 77  WS-AVAILABLE-QTY             PIC S9(05)     COMP-3 VALUE 0.
015900*
016000* PER-CATEGORY PRODUCT COUNT TABLE (D5).  THE CATALOG RUNS A
016100* SMALL FIXED SET OF CATEGORY CODES - 50 SLOTS IS GENEROUS.
016200 01  WS-CATEGORY-TABLE.
016300     05  WS-CAT-ROW  OCCURS 50 TIMES
016400                      INDEXED BY CAT-IDX.
016500         10  WS-CAT-NAME           PIC X(10).
016600         10  WS-CAT-COUNT           PIC S9(07) COMP-3.
016700         10  FILLER                  PIC X(02).
016800*
016900* TEN-MOST-RECENT-ORDERS TABLE (D6), HELD IN DESCENDING
017000* ORD-DATE-TS SEQUENCE.  SLOT 10 IS ALWAYS THE OLDEST OF THE
017100* TEN AND IS THE ONE A NEW, NEWER ORDER BUMPS OUT.
017200 01  WS-TOP-ORDERS-TABLE.
017300     05  WS-TOP-ROW  OCCURS 10 TIMES
017400                      INDEXED BY TOP-IDX.
017500         10  WS-TOP-ORD-ID          PIC 9(09).
017600         10  WS-TOP-ORD-NUMBER        PIC X(12).
017700         10  WS-TOP-CUST-NAME          PIC X(30).
017800         10  WS-TOP-TOTAL-AMOUNT        PIC 9(09)V99.
017900         10  WS-TOP-STATUS                PIC X(10).
018000         10  WS-TOP-DATE-TS                 PIC 9(14).
018100         10  FILLER                         PIC X(02).
018200*
018300* ALTERNATE BYTE-STRING VIEW OF A TOP-ORDERS ROW, USED TO
018400* SHIFT ENTRIES DOWN ONE SLOT WHEN A NEWER ORDER IS INSERTED -
018500* THE SAME TECHNIQUE INVPOST USES FOR ITS TABLE INSERTS.
018600 01  WS-TOP-ROW-BYTES REDEFINES WS-TOP-ORDERS-TABLE
018700                     OCCURS 10 TIMES
018800                     PIC X(88).
018900*
019000 77  WS-SCAN-IDX                  PIC S9(04) COMP VALUE 0.
019100 77  WS-SHIFT-IDX                 PIC S9(04) COMP VALUE 0.
019200 77  WS-INSERT-POS                PIC S9(04) COMP VALUE 0.
019300*
019400* DATE/TIME OF RUN, REDEFINED NUMERICALLY FOR THE REPORT HEADER
019500* AND FOR THE RUN-LOG TRAILER STAMP.
019600 01  WS-SYSTEM-DATE.
019700     05  WS-RUN-YY                PIC 9(02).
019800     05  WS-RUN-MM                 PIC 9(02).
019900     05  WS-RUN-DD                  PIC 9(02).
020000     05  FILLER                     PIC X(02) VALUE SPACES.
020100 01  WS-RUN-DATE-NUM REDEFINES WS-SYSTEM-DATE  PIC 9(06).
020200 01  WS-SYSTEM-TIME.
020300     05  WS-RUN-HH                PIC 9(02).
020400     05  WS-RUN-MIN                PIC 9(02).
020500     05  WS-RUN-SS                  PIC 9(02).
020600     05  WS-RUN-HS                   PIC 9(02).
020700     05  FILLER                      PIC X(02) VALUE SPACES.
020800 01  WS-RUN-TIME-NUM REDEFINES WS-SYSTEM-TIME  PIC 9(08).
020900*
021000****************************************************************
021100*       REPORT LINE LAYOUTS - SECTION 4, DASHBOARD SUMMARY      *
021200****************************************************************
021300 01  RPT4-HEADER-1.
021400     05  FILLER                  PIC X(40) VALUE
021500         'MANAGEMENT DASHBOARD SUMMARY'.
021600     05  RPT4-TEST-TAG             PIC X(16) VALUE SPACES.
021700     05  FILLER                    PIC X(76) VALUE SPACES.
021800 01  RPT4-TOTALS-LINE-1.
021900     05  FILLER                  PIC X(18) VALUE
022000         'TOTAL CUSTOMERS - '.
022100     05  RPT4-TOT-CUST             PIC Z(08)9.
022200     05  FILLER                    PIC X(04) VALUE SPACES.
022300     05  FILLER                     PIC X(18) VALUE
022400         'TOTAL PRODUCTS - '.
022500     05  RPT4-TOT-PROD               PIC Z(08)9.
022600     05  FILLER                      PIC X(62) VALUE SPACES.
022700 01  RPT4-TOTALS-LINE-2.
022800     05  FILLER                  PIC X(18) VALUE
022900         'TOTAL ORDERS -   '.
023000     05  RPT4-TOT-ORD              PIC Z(08)9.
023100     05  FILLER                    PIC X(04) VALUE SPACES.
023200     05  FILLER                     PIC X(18) VALUE
023300         'TOTAL REVENUE -  '.
023400     05  RPT4-TOT-REVENUE            PIC Z,ZZZ,ZZ9.99.
023500     05  FILLER                       PIC X(58) VALUE SPACES.
023600 01  RPT4-TOTALS-LINE-3.
023700     05  FILLER                  PIC X(18) VALUE
023800         'LOW STOCK PRODS - '.
023900     05  RPT4-TOT-LOWSTOCK         PIC Z(08)9.
024000     05  FILLER                    PIC X(04) VALUE SPACES.
024100     05  FILLER                     PIC X(10) VALUE 'PENDING -'.
024200     05  RPT4-TOT-PENDING            PIC Z(08)9.
024300     05  FILLER                      PIC X(04) VALUE SPACES.
024400     05  FILLER                       PIC X(12) VALUE
024500         'COMPLETED -'.
024600     05  RPT4-TOT-COMPLETED            PIC Z(08)9.
024700     05  FILLER                         PIC X(04) VALUE SPACES.
024800     05  FILLER                          PIC X(12) VALUE
024900         'CANCELLED -'.
025000     05  RPT4-TOT-CANCELLED               PIC Z(08)9.
025100     05  FILLER                            PIC X(12) VALUE SPACES.
025200 01  RPT4-CATEGORY-HEADER.
025300     05  FILLER                  PIC X(30) VALUE
025400         'PRODUCTS BY CATEGORY'.
025500     05  FILLER                   PIC X(102) VALUE SPACES.
025600 01  RPT4-CATEGORY-LINE.
025700     05  RPT4-CAT-NAME             PIC X(10).
025800     05  FILLER                    PIC X(08) VALUE SPACES.
025900     05  RPT4-CAT-COUNT              PIC Z(06)9.
026000     05  FILLER                      PIC X(106) VALUE SPACES.
026100 01  RPT4-RECENT-HEADER.
026200     05  FILLER                  PIC X(30) VALUE
026300         'TEN MOST RECENT ORDERS'.
026400     05  FILLER                   PIC X(102) VALUE SPACES.
026500 01  RPT4-RECENT-LINE.
026600     05  RPT4-REC-ORD-ID           PIC Z(08)9.
026700     05  FILLER                    PIC X(02) VALUE SPACES.
026800     05  RPT4-REC-ORD-NUMBER         PIC X(12).
026900     05  FILLER                      PIC X(02) VALUE SPACES.
027000     05  RPT4-REC-CUST-NAME           PIC X(30).
027100     05  FILLER                       PIC X(02) VALUE SPACES.
027200     05  RPT4-REC-AMOUNT                PIC Z(07)9.99.
027300     05  FILLER                         PIC X(02) VALUE SPACES.
027400     05  RPT4-REC-STATUS                  PIC X(10).
027500     05  FILLER                           PIC X(39) VALUE SPACES.
027600*
027700****************************************************************
027800 PROCEDURE DIVISION.
027900****************************************************************
028000*
028100 000-MAIN-RTN.
028200     PERFORM 700-OPEN-FILES-RTN THRU 700-EXIT.
028300     PERFORM 100-COUNT-CUSTOMERS-RTN THRU 100-EXIT.
028400     PERFORM 730-READ-SIZEINV-RTN THRU 730-EXIT.
028500     PERFORM 740-READ-PRODUCT-RTN THRU 740-EXIT.
028600     PERFORM 200-SCAN-ONE-PRODUCT-RTN THRU 200-EXIT
028700         UNTIL WS-PRD-EOF.
028800     PERFORM 750-READ-ORDER-RTN THRU 750-EXIT.
028900     PERFORM 300-SCAN-ONE-ORDER-RTN THRU 300-EXIT
029000         UNTIL WS-ORD-EOF.
029100     PERFORM 800-PRINT-DASHBOARD-RTN THRU 800-EXIT.
029200     PERFORM 790-CLOSE-FILES-RTN THRU 790-EXIT.
029300     GOBACK.
029400 000-EXIT.
029500     EXIT.
029600*
029700* D1 - COUNT ONLY USERS WHOSE ROLE IS "USER ", NOT "ADMIN".
029800 100-COUNT-CUSTOMERS-RTN.
029900     PERFORM 710-READ-USER-RTN THRU 710-EXIT.
030000     PERFORM 110-COUNT-ONE-USER-RTN THRU 110-EXIT
030100         UNTIL WS-USR-EOF.
030200 100-EXIT.
030300     EXIT.
030400*
030500 110-COUNT-ONE-USER-RTN.
030600     IF USR-ROLE-CUSTOMER
030700         ADD 1 TO WS-CUSTOMER-COUNT
030800     END-IF.
030900     PERFORM 710-READ-USER-RTN THRU 710-EXIT.
031000 110-EXIT.
031100     EXIT.
031200*
031300* I7/D4 - A PRODUCT IS LOW STOCK IF ANY ONE OF ITS SIZES HAS
031400* AVAILABLE <= 5.  SIZEINV AND PRODUCTS ARE BOTH SORTED BY
031500* PRODUCT ID SO THE TWO FILES WALK IN LOCK STEP, THE SAME
031600* CONTROL-BREAK IDIOM RATEPOST USES FOR REVIEWS.  D5'S
031700* CATEGORY COUNT IS ROLLED UP IN THE SAME PASS.
031800 200-SCAN-ONE-PRODUCT-RTN.
031900     MOVE 'N' TO WS-PROD-LOW-STOCK-SW.
032000     PERFORM 230-SKIP-ORPHAN-SIZE-RTN THRU 230-EXIT
032100         UNTIL WS-SZ-EOF
032200            OR SZ-PROD-ID NOT LESS THAN PRD-ID.
032300     PERFORM 240-CHECK-ONE-SIZE-RTN THRU 240-EXIT
032400         UNTIL WS-SZ-EOF
032500            OR SZ-PROD-ID NOT = PRD-ID.
032600     IF WS-PROD-IS-LOW-STOCK
032700         ADD 1 TO WS-LOW-STOCK-COUNT
032800     END-IF.
032900     PERFORM 250-ROLLUP-CATEGORY-RTN THRU 250-EXIT.
033000     ADD 1 TO WS-PRODUCT-COUNT.
033100     PERFORM 740-READ-PRODUCT-RTN THRU 740-EXIT.
033200 200-EXIT.
033300     EXIT.
033400*
033500 230-SKIP-ORPHAN-SIZE-RTN.
033600     PERFORM 730-READ-SIZEINV-RTN THRU 730-EXIT.
033700 230-EXIT.
033800     EXIT.
033900*
034000 240-CHECK-ONE-SIZE-RTN.
034100     COMPUTE WS-AVAILABLE-QTY = SZ-QUANTITY - SZ-RESERVED.
034200     IF WS-AVAILABLE-QTY <= 5
034300         MOVE 'Y' TO WS-PROD-LOW-STOCK-SW
034400     END-IF.
034500     PERFORM 730-READ-SIZEINV-RTN THRU 730-EXIT.
034600 240-EXIT.
034700     EXIT.
034800*
034900* D5 - A LINEAR TABLE SEARCH FOR THE CATEGORY; THE CATALOG
035000* ONLY RUNS A HANDFUL OF CATEGORY CODES SO THIS NEVER GETS
035100* EXPENSIVE.
035200 250-ROLLUP-CATEGORY-RTN.
035300     SET CAT-IDX TO 1.
035400     SET WS-INSERT-POS TO 0.
035500     PERFORM 255-SEARCH-CATEGORY-RTN THRU 255-EXIT
035600         UNTIL CAT-IDX > WS-CAT-TABLE-COUNT
035700            OR WS-INSERT-POS NOT = 0.
035800     IF WS-INSERT-POS = 0
035900         ADD 1 TO WS-CAT-TABLE-COUNT
036000         SET CAT-IDX TO WS-CAT-TABLE-COUNT
036100         MOVE PRD-CATEGORY TO WS-CAT-NAME (CAT-IDX)
036200         MOVE 1            TO WS-CAT-COUNT (CAT-IDX)
036300     ELSE
036400         SET CAT-IDX TO WS-INSERT-POS
036500         ADD 1 TO WS-CAT-COUNT (CAT-IDX)
036600     END-IF.
036700 250-EXIT.
036800     EXIT.
036900*
037000 255-SEARCH-CATEGORY-RTN.
037100     IF WS-CAT-NAME (CAT-IDX) = PRD-CATEGORY
037200         SET WS-INSERT-POS TO CAT-IDX
037300     ELSE
037400         SET CAT-IDX UP BY 1
037500     END-IF.
037600 255-EXIT.
037700     EXIT.
037800*
037900* D2/D3/D6 - ONE PASS OVER ORDERS: REVENUE, STATUS COUNTS AND
038000* THE TEN-MOST-RECENT TABLE.
038100 300-SCAN-ONE-ORDER-RTN.
038200     ADD ORD-TOTAL-AMOUNT TO WS-REVENUE-TOTAL.
038300     ADD 1 TO WS-ORDER-COUNT.
038400     EVALUATE TRUE
038500         WHEN ORD-STATUS-PENDING
038600             ADD 1 TO WS-PENDING-COUNT
038700         WHEN ORD-STATUS-COMPLETED
038800             ADD 1 TO WS-COMPLETED-COUNT
038900         WHEN ORD-STATUS-CANCELLED
039000             ADD 1 TO WS-CANCELLED-COUNT
039100         WHEN OTHER
039200             CONTINUE
039300     END-EVALUATE.
039400     PERFORM 350-INSERT-TOP-ORDER-RTN THRU 350-EXIT.
039500     PERFORM 750-READ-ORDER-RTN THRU 750-EXIT.
039600 300-EXIT.
039700     EXIT.
039800*
039900* D6 - INSERT THIS ORDER INTO THE TEN-MOST-RECENT TABLE IF IT
040000* IS NEWER THAN WHAT IS ALREADY THERE, ROWS KEPT IN DESCENDING
040100* ORD-DATE-TS SEQUENCE.  SAME SHIFT-AND-INSERT TECHNIQUE AS
040200* INVPOST'S SETQTY INSERT (CR-0502), JUST RUNNING DOWNHILL.
040300 350-INSERT-TOP-ORDER-RTN.
040400     IF WS-TOP-COUNT < 10
040500         PERFORM 360-FIND-INSERT-POINT-RTN THRU 360-EXIT
040600         PERFORM 370-SHIFT-ROWS-DOWN-RTN THRU 370-EXIT
040700         PERFORM 380-STORE-TOP-ROW-RTN THRU 380-EXIT
040800         ADD 1 TO WS-TOP-COUNT
040900     ELSE
041000         IF ORD-DATE-TS > WS-TOP-DATE-TS (10)
041100             PERFORM 360-FIND-INSERT-POINT-RTN THRU 360-EXIT
041200             PERFORM 370-SHIFT-ROWS-DOWN-RTN THRU 370-EXIT
041300             PERFORM 380-STORE-TOP-ROW-RTN THRU 380-EXIT
041400         END-IF
041500     END-IF.
041600 350-EXIT.
041700     EXIT.
041800*
041900* FINDS THE FIRST SLOT WHOSE DATE IS NOT NEWER THAN THIS ORDER
042000* - THAT SLOT IS WHERE THE ORDER BELONGS.
042100 360-FIND-INSERT-POINT-RTN.
042200     SET TOP-IDX TO 1.
042300     PERFORM 365-ADVANCE-PAST-NEWER-RTN THRU 365-EXIT
042400         UNTIL TOP-IDX > WS-TOP-COUNT
042500            OR WS-TOP-DATE-TS (TOP-IDX) < ORD-DATE-TS.
042600 360-EXIT.
042700     EXIT.
042800*
042900 365-ADVANCE-PAST-NEWER-RTN.
043000     SET TOP-IDX UP BY 1.
043100 365-EXIT.
043200     EXIT.
043300*
043400 370-SHIFT-ROWS-DOWN-RTN.
043500     IF TOP-IDX < 10
043600         PERFORM 375-SHIFT-ONE-ROW-RTN THRU 375-EXIT
043700             VARYING WS-SHIFT-IDX FROM 9 BY -1
043800             UNTIL WS-SHIFT-IDX < TOP-IDX
043900     END-IF.
044000 370-EXIT.
044100     EXIT.
044200*
044300 375-SHIFT-ONE-ROW-RTN.
044400     MOVE WS-TOP-ROW-BYTES (WS-SHIFT-IDX)
044500       TO WS-TOP-ROW-BYTES (WS-SHIFT-IDX + 1).
044600 375-EXIT.
044700     EXIT.
044800*
044900 380-STORE-TOP-ROW-RTN.
045000     MOVE ORD-ID           TO WS-TOP-ORD-ID (TOP-IDX).
045100     MOVE ORD-NUMBER        TO WS-TOP-ORD-NUMBER (TOP-IDX).
045200     MOVE ORD-USER-NAME      TO WS-TOP-CUST-NAME (TOP-IDX).
045300     MOVE ORD-TOTAL-AMOUNT     TO WS-TOP-TOTAL-AMOUNT (TOP-IDX).
045400     MOVE ORD-STATUS            TO WS-TOP-STATUS (TOP-IDX).
045500     MOVE ORD-DATE-TS             TO WS-TOP-DATE-TS (TOP-IDX).
045600 380-EXIT.
045700     EXIT.
045800*
045900 700-OPEN-FILES-RTN.
046000     OPEN INPUT  USER-FILE
046100                 PRODUCT-FILE
046200                 SIZEINV-FILE
046300                 ORDER-FILE
046400          EXTEND REPORT-FILE.
046500     ACCEPT WS-RUN-DATE-NUM FROM DATE.
046600     ACCEPT WS-RUN-TIME-NUM FROM TIME.
046700 700-EXIT.
046800     EXIT.
046900*
047000 710-READ-USER-RTN.
047100     READ USER-FILE
047200         AT END MOVE 'Y' TO WS-USR-EOF-SW.
047300 710-EXIT.
047400     EXIT.
047500*
047600 730-READ-SIZEINV-RTN.
047700     READ SIZEINV-FILE
047800         AT END MOVE 'Y' TO WS-SZ-EOF-SW.
047900 730-EXIT.
048000     EXIT.
048100*
048200 740-READ-PRODUCT-RTN.
048300     READ PRODUCT-FILE
048400         AT END MOVE 'Y' TO WS-PRD-EOF-SW.
048500 740-EXIT.
048600     EXIT.
048700*
048800 750-READ-ORDER-RTN.
048900     READ ORDER-FILE
049000         AT END MOVE 'Y' TO WS-ORD-EOF-SW.
049100 750-EXIT.
049200     EXIT.
049300*
049400 790-CLOSE-FILES-RTN.
049500     CLOSE USER-FILE, PRODUCT-FILE, SIZEINV-FILE, ORDER-FILE,
049600           REPORT-FILE.
049700 790-EXIT.
049800     EXIT.
049900*
050000 800-PRINT-DASHBOARD-RTN.
050100     MOVE SPACES TO RPT4-TEST-TAG.
050200     IF DASHBLD-TEST-SWITCH
050300         MOVE '*** TEST RUN ***' TO RPT4-TEST-TAG
050400     END-IF.
050500     WRITE REPORT-RECORD FROM RPT4-HEADER-1 AFTER TOP-OF-FORM.
050600     MOVE WS-CUSTOMER-COUNT  TO RPT4-TOT-CUST.
050700     MOVE WS-PRODUCT-COUNT   TO RPT4-TOT-PROD.
050800     WRITE REPORT-RECORD FROM RPT4-TOTALS-LINE-1 AFTER 2.
050900     MOVE WS-ORDER-COUNT     TO RPT4-TOT-ORD.
051000     MOVE WS-REVENUE-TOTAL   TO RPT4-TOT-REVENUE.
051100     WRITE REPORT-RECORD FROM RPT4-TOTALS-LINE-2 AFTER 1.
051200     MOVE WS-LOW-STOCK-COUNT TO RPT4-TOT-LOWSTOCK.
051300     MOVE WS-PENDING-COUNT   TO RPT4-TOT-PENDING.
051400     MOVE WS-COMPLETED-COUNT TO RPT4-TOT-COMPLETED.
051500     MOVE WS-CANCELLED-COUNT TO RPT4-TOT-CANCELLED.
051600     WRITE REPORT-RECORD FROM RPT4-TOTALS-LINE-3 AFTER 1.
051700     WRITE REPORT-RECORD FROM RPT4-CATEGORY-HEADER AFTER 2.
051800     PERFORM 820-PRINT-CATEGORY-RTN THRU 820-EXIT
051900         VARYING CAT-IDX FROM 1 BY 1
052000         UNTIL CAT-IDX > WS-CAT-TABLE-COUNT.
052100     WRITE REPORT-RECORD FROM RPT4-RECENT-HEADER AFTER 2.
052200     PERFORM 830-PRINT-RECENT-RTN THRU 830-EXIT
052300         VARYING TOP-IDX FROM 1 BY 1
052400         UNTIL TOP-IDX > WS-TOP-COUNT.
052500 800-EXIT.
052600     EXIT.
052700*
052800 820-PRINT-CATEGORY-RTN.
052900     MOVE WS-CAT-NAME (CAT-IDX)  TO RPT4-CAT-NAME.
053000     MOVE WS-CAT-COUNT (CAT-IDX) TO RPT4-CAT-COUNT.
053100     WRITE REPORT-RECORD FROM RPT4-CATEGORY-LINE.
053200 820-EXIT.
053300     EXIT.
053400*
053500 830-PRINT-RECENT-RTN.
053600     MOVE WS-TOP-ORD-ID (TOP-IDX)      TO RPT4-REC-ORD-ID.
053700     MOVE WS-TOP-ORD-NUMBER (TOP-IDX)  TO RPT4-REC-ORD-NUMBER.
053800     MOVE WS-TOP-CUST-NAME (TOP-IDX)   TO RPT4-REC-CUST-NAME.
053900     MOVE WS-TOP-TOTAL-AMOUNT (TOP-IDX) TO RPT4-REC-AMOUNT.
054000     MOVE WS-TOP-STATUS (TOP-IDX)       TO RPT4-REC-STATUS.
054100     WRITE REPORT-RECORD FROM RPT4-RECENT-LINE.
054200 830-EXIT.
054300     EXIT.
