000100****************************************************************
000200* ORDTXN    -  ORDER STATUS TRANSACTION RECORD LAYOUT          *
000300*              ONE ENTRY PER ORDER STATUS / PAYMENT-STATUS     *
000400*              CHANGE REQUEST, IN ARRIVAL ORDER.                *
000500*                                                                *
000600* 2006-01-09  LDM  CR-0701  ORIGINAL LAYOUT.                    *
000700* 2009-05-06  JFK  CR-0933  PADDED THE RECORD - SEE PRDMSTR.     *
000800****************************************************************
000900 01  OTX-RECORD.
001000     05  OTX-ORDER-ID           PIC 9(09).
001100     05  OTX-FIELD                PIC X(07).
001200         88  OTX-IS-STATUS           VALUE 'STATUS '.
001300         88  OTX-IS-PAYMENT           VALUE 'PAYMENT'.
001400     05  OTX-NEW-VALUE              PIC X(10).
001500     05  FILLER                          PIC X(02).
