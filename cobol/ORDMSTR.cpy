000100****************************************************************
000200* ORDMSTR   -  CUSTOMER ORDER RECORD LAYOUT                    *
000300*              ONE ENTRY PER ORDER HEADER.  SHIP-TO FIELDS ARE *
000400*              CAPTURED AT ORDER TIME AND ARE NOT RE-DERIVED    *
000500*              FROM THE USER MASTER.  COPIED WITH :TAG:         *
000600*              REPLACED FOR THE INPUT FD, THE OUTPUT FD AND     *
000700*              THE IN-MEMORY TABLE ROW.                          *
000800*                                                                *
000900* 2006-01-09  LDM  CR-0701  ORIGINAL LAYOUT.                    *
001000* 2012-08-30  JFK  CR-1155  FIELD-BY-FIELD RECOUNT OF THIS       *
001100*                           LAYOUT RUNS TO 250 BYTES, NOT THE    *
001200*                           240 IN THE OLD FUNCTIONAL SPEC --    *
001300*                           THIS LAYOUT IS THE ONE OF RECORD.    *
001400* 2013-02-19  JFK  CR-1201  PADDED THE RECORD - SEE PRDMSTR.     *
001500****************************************************************
001600 01  :TAG:-RECORD.
001700     05  :TAG:-ID                PIC 9(09).
001800     05  :TAG:-NUMBER              PIC X(12).
001900     05  :TAG:-USER-ID              PIC 9(09).
002000     05  :TAG:-USER-NAME             PIC X(30).
002100     05  :TAG:-TOTAL-AMOUNT            PIC 9(09)V99.
002200     05  :TAG:-STATUS                 PIC X(10).
002300         88  :TAG:-STATUS-PENDING         VALUE 'PENDING   '.
002400         88  :TAG:-STATUS-PROCESSING      VALUE 'PROCESSING'.
002500         88  :TAG:-STATUS-DELIVERED       VALUE 'DELIVERED '.
002600         88  :TAG:-STATUS-COMPLETED       VALUE 'COMPLETED '.
002700         88  :TAG:-STATUS-CANCELLED       VALUE 'CANCELLED '.
002800     05  :TAG:-PAY-METHOD              PIC X(10).
002900     05  :TAG:-PAY-STATUS               PIC X(10).
003000         88  :TAG:-PAY-PENDING              VALUE 'PENDING   '.
003100         88  :TAG:-PAY-COMPLETED            VALUE 'COMPLETED '.
003200         88  :TAG:-PAY-FAILED               VALUE 'FAILED    '.
003300     05  :TAG:-DATE-TS                    PIC 9(14).
003400     05  :TAG:-SHIP-FIRST-NAME              PIC X(15).
003500     05  :TAG:-SHIP-LAST-NAME                PIC X(15).
003600     05  :TAG:-SHIP-ADDRESS                   PIC X(40).
003700     05  :TAG:-SHIP-CITY                       PIC X(20).
003800     05  :TAG:-SHIP-PROVINCE                    PIC X(20).
003900     05  :TAG:-SHIP-POSTAL                       PIC X(10).
004000     05  :TAG:-SHIP-PHONE                          PIC X(15).
004100     05  FILLER                                      PIC X(04).
