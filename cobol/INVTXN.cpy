000100****************************************************************
000200* INVTXN    -  INVENTORY TRANSACTION RECORD LAYOUT             *
000300*              ONE ENTRY PER INVENTORY MOVEMENT REQUEST, IN    *
000400*              ARRIVAL ORDER (NOT SORTED).                     *
000500*                                                                *
000600* 2003-06-02  LDM  CR-0502  ORIGINAL LAYOUT.                    *
000700* 2009-05-06  JFK  CR-0933  PADDED THE RECORD - SEE PRDMSTR.     *
000800****************************************************************
000900 01  ITX-RECORD.
001000     05  ITX-ACTION             PIC X(08).
001100         88  ITX-IS-RESERVE         VALUE 'RESERVE '.
001200         88  ITX-IS-RELEASE          VALUE 'RELEASE '.
001300         88  ITX-IS-CONFIRM           VALUE 'CONFIRM '.
001400         88  ITX-IS-SETQTY             VALUE 'SETQTY  '.
001500     05  ITX-PROD-ID              PIC 9(09).
001600     05  ITX-SIZE                  PIC X(04).
001700     05  ITX-QUANTITY               PIC 9(05).
001800     05  FILLER                          PIC X(02).
