000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RIVERBEND FOOTWEAR CO.      *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600****************************************************************
000700 PROGRAM-ID.    INVPOST.
000800 AUTHOR.        R W BRANNIGAN.
000900 INSTALLATION.  RIVERBEND FOOTWEAR CO - DATA PROCESSING CTR.
001000 DATE-WRITTEN.  08/03/90.
001100 DATE-COMPILED.
001200 SECURITY.      COMPANY CONFIDENTIAL - NIGHTLY BATCH STREAM.
001300*
001400* REMARKS.
001500*    INVPOST APPLIES THE DAY'S SIZE-INVENTORY MOVEMENT
001600*    TRANSACTIONS (RESERVE, RELEASE, CONFIRM, SETQTY) AGAINST
001700*    THE SIZE-INVENTORY MASTER, WHICH IS HELD ENTIRELY IN AN
001800*    IN-MEMORY TABLE AND SEARCHED BY PRODUCT/SIZE KEY.  A
001900*    SETQTY FOR A PRODUCT/SIZE NOT ALREADY ON THE TABLE ADDS A
002000*    NEW ROW IN KEY SEQUENCE.  THE REBUILT TABLE IS THEN
002100*    REWRITTEN TO THE SIZE-INVENTORY FILE AND A POSTING AUDIT
002200*    SECTION (REJECTS PLUS TOTALS) IS ADDED TO THE SHARED
002300*    DASHBOARD REPORT BEHIND RATEPOST'S SECTION.  THE RE-ORDER
002400*    (LOW STOCK) LISTING THIS SECTION USED TO CARRY IS GONE - SEE
002500*    CR-1244 BELOW; DASHBLD NOW OWNS THAT EXCEPTION ON THE
002600*    DASHBOARD'S OWN SECTION.
002700*
002800****************************************************************
002900* CHANGE LOG                                                    *
003000*----------------------------------------------------------------
003100* 08/03/90  RWB  CR-0151  ORIGINAL PROGRAM.  STOCKROOM CARD
003200*                         COUNTS APPLIED AGAINST THE WAREHOUSE
003300*                         TALLY SHEET (PAPER FORM 22-B).
003400* 05/11/92  RWB  CR-0210  ADDED THE "HOLD FOR WILL-CALL"
003500*                         RESERVE ACTION - BECAME TODAY'S
003600*                         RESERVE/RELEASE PAIR.
003700* 01/09/96  DCS  CR-0349  CONFIRM ACTION ADDED FOR SHIPPED
003800*                         ORDERS - MOVES RESERVED STOCK OUT OF
003900*                         THE ON-HAND COUNT FOR GOOD.
004000* 09/21/98  LDM  CR-0512  YEAR-2000 REVIEW: NO DATE FIELDS IN
004100*                         THIS TABLE, NO CHANGE REQUIRED.
004200* 02/05/99  LDM  CR-0519  Y2K SIGN-OFF - SEE RATEPOST LOG.
004300* 07/14/03  LDM  CR-0502  SIZE-INVENTORY SPLIT OFF THE OLD
004400*                         PRODUCT MASTER INTO ITS OWN FILE AND
004500*                         TRANSACTION DECK.  TABLE SEARCH LOGIC
004600*                         WRITTEN FROM SCRATCH THIS RELEASE.
004700* 04/02/08  JFK  CR-0861  ADDED THE RE-ORDER (LOW STOCK) LISTING
004800*                         TO THE NIGHTLY REPORT PER MERCHANDISE
004900*                         PLANNING REQUEST - THRESHOLD IS 10.
005000* 08/30/12  JFK  CR-1155  STORE WEBSITE RELAUNCH - COMMENT TEXT
005100*                         ONLY, SEE RATEPOST LOG.
005200* 11/04/13  DCS  CR-1244  RESERVE/RELEASE/CONFIRM WERE DOUBLE-
005300*                         BOOKING ON-HAND AND RESERVED INSTEAD OF
005400*                         KEEPING THEM AS SEPARATE COLUMNS - A
005500*                         SECOND RESERVE COULD SUCCEED AGAINST
005600*                         STOCK THAT WAS ALREADY FULLY BOOKED.
005700*                         RESERVE NOW GATES ON ON-HAND LESS
005800*                         RESERVED; RELEASE NO LONGER TOUCHES
005900*                         ON-HAND AND CLAMPS RESERVED AT ZERO
006000*                         INSTEAD OF REJECTING, AND IS A NO-OP
006100*                         (NOT A REJECT) AGAINST AN UNKNOWN
006200*                         PRODUCT/SIZE; CONFIRM NOW ALSO REDUCES
006300*                         ON-HAND; SETQTY NOW PULLS RESERVED DOWN
006400*                         TO MATCH WHEN THE NEW QUANTITY IS
006500*                         SMALLER.  DROPPED THE CR-0861 RE-ORDER
006600*                         LISTING (THE 10-UNIT THRESHOLD NEVER
006700*                         MATCHED DASHBLD'S 5-UNIT RULE) AND
006800*                         ADDED THE MISSING TRAILER LINE; THE
006900*                         REJECT LINE NOW CARRIES A REASON COLUMN.
007000* 06/19/13  DCS  CR-1261  AUDIT FOUND THE SPECIAL-NAMES CLASS/UPSI/
007100*                         TOP-OF-FORM CLAUSES WERE NEVER ACTUALLY
007200*                         USED.  VALID-ACTION IS NOW AN ALPHABETIC
007300*                         CLASS TEST THAT CATCHES A GARBLED ACTION
007400*                         CODE BEFORE WE EVEN SEARCH THE TABLE FOR
007500*                         IT; THE HEADER NOW ADVANCES ON TOP-OF-
007600*                         FORM AND TAGS A TEST-DECK RUN VIA UPSI-0;
007700*                         AND WS-TABLE-FULL NOW SHORT-CIRCUITS
007800*                         FURTHER SETQTY INSERTS ONCE THE TABLE
007900*                         HAS FILLED INSTEAD OF RE-COMPARING THE
008000*                         ROW COUNT EVERY TIME.
008100****************************************************************
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER.  IBM-390.
008500 OBJECT-COMPUTER.  IBM-390.
008600 SPECIAL-NAMES.
008700     C01 IS TOP-OF-FORM
008800     CLASS VALID-ACTION IS 'A' THRU 'Z' ' '
008900     UPSI-0 IS INVPOST-TEST-SWITCH.
009000*
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT SIZEINV-FILE-IN   ASSIGN TO SIZEINV
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            FILE STATUS  IS WS-SZIN-STATUS.
009600     SELECT SIZEINV-FILE-OUT  ASSIGN TO SIZEINV-NEW
009700            ORGANIZATION IS LINE SEQUENTIAL
009800            FILE STATUS  IS WS-SZOUT-STATUS.
009900     SELECT INVTXN-FILE         ASSIGN TO INVTXNS
010000            ORGANIZATION IS LINE SEQUENTIAL
010100            FILE STATUS  IS WS-ITX-STATUS.
010200     SELECT REPORT-FILE          ASSIGN TO DASHRPT
010300            ORGANIZATION IS LINE SEQUENTIAL
010400            FILE STATUS  IS WS-REPORT-STATUS.
010500****************************************************************
010600 DATA DIVISION.
010700 FILE SECTION.
010800*
010900 FD  SIZEINV-FILE-IN
011000     RECORD CONTAINS 27 CHARACTERS
011100     LABEL RECORDS ARE STANDARD
011200     DATA RECORD IS SZ-IN-RECORD.
011300 COPY SZINV REPLACING ==:TAG:== BY ==SZ-IN==.
011400*
011500 FD  SIZEINV-FILE-OUT
011600     RECORD CONTAINS 27 CHARACTERS
011700     LABEL RECORDS ARE STANDARD
011800     DATA RECORD IS SZ-OUT-RECORD.
011900 COPY SZINV REPLACING ==:TAG:== BY ==SZ-OUT==.
012000*
012100 FD  INVTXN-FILE
012200     RECORD CONTAINS 28 CHARACTERS
012300     LABEL RECORDS ARE STANDARD
012400     DATA RECORD IS ITX-RECORD.
012500 COPY INVTXN.
012600*
012700 FD  REPORT-FILE
012800     RECORD CONTAINS 132 CHARACTERS
012900     LABEL RECORDS ARE OMITTED
013000     DATA RECORD IS REPORT-RECORD.
013100 01  REPORT-RECORD               PIC X(132).
013200*
013300****************************************************************
013400 WORKING-STORAGE SECTION.
013500****************************************************************
013600 01  WS-FILE-STATUSES.
013700     05  WS-SZIN-STATUS            PIC X(02) VALUE SPACES.
013800         88  SZIN-OK                   VALUE '00'.
013900         88  SZIN-EOF                   VALUE '10'.
014000     05  WS-SZOUT-STATUS              PIC X(02) VALUE SPACES.
014100     05  WS-ITX-STATUS                  PIC X(02) VALUE SPACES.
014200         88  ITX-OK                        VALUE '00'.
014300         88  ITX-EOF                        VALUE '10'.
014400     05  WS-REPORT-STATUS                  PIC X(02) VALUE SPACES.
014500     05  FILLER                             PIC X(02) VALUE SPACES.
014600*
014700 01  WS-SWITCHES.
014800     05  WS-ITX-EOF-SW            PIC X(01) VALUE 'N'.
014900         88  WS-ITX-EOF                VALUE 'Y'.
015000     05  WS-SZIN-EOF-SW             PIC X(01) VALUE 'N'.
015100         88  WS-SZIN-EOF                VALUE 'Y'.
015200     05  WS-TABLE-FULL-SW           PIC X(01) VALUE 'N'.
015300         88  WS-TABLE-FULL                VALUE 'Y'.
015400     05  FILLER                       PIC X(02) VALUE SPACES.
015500*
015600* THE ENTIRE SIZE-INVENTORY MASTER LIVES HERE WHILE THE RUN IS
015700* IN PROGRESS.  5000 ROWS COVERS OUR LARGEST CATALOG SEASON
015800* WITH PLENTY OF ROOM (SEE CR-0502).
015900 01  WS-SIZEINV-TABLE.
016000     05  WS-SZ-ROW  OCCURS 5000 TIMES
016100                     ASCENDING KEY IS WS-SZ-KEY
016200                     INDEXED BY SZ-IDX.
016300         10  WS-SZ-KEY.
016400             15  WS-SZ-PROD-ID       PIC 9(09).
016500             15  WS-SZ-SIZE           PIC X(04).
016600         10  WS-SZ-QUANTITY             PIC S9(05) SIGN IS
016700                                         LEADING SEPARATE.
016800         10  WS-SZ-RESERVED              PIC S9(05) SIGN IS
016900                                          LEADING SEPARATE.
017000         10  FILLER                       PIC X(02).
017100*
017200* AN ALTERNATE BYTE-STRING VIEW OF THE TABLE ROW SO A WHOLE
017300* ROW CAN BE SHUFFLED WITH ONE MOVE WHEN A NEW KEY IS INSERTED.
017400 01  WS-SZ-ROW-BYTES REDEFINES WS-SZ-ROW  OCCURS 5000 TIMES
017500                     PIC X(27).
017600*
017700 01  WS-TABLE-COUNTERS.
017800     05  WS-SZ-ROW-COUNT          PIC S9(05) COMP VALUE 0.
017900     05  WS-SZ-MAX-ROWS           PIC S9(05) COMP VALUE 5000.
018000     05  WS-SCAN-IDX              PIC S9(05) COMP VALUE 0.
018100     05  WS-SHIFT-IDX             PIC S9(05) COMP VALUE 0.
018200     05  WS-TXN-APPLIED-COUNT     PIC S9(07) COMP VALUE 0.
018300     05  WS-TXN-REJECT-COUNT      PIC S9(07) COMP VALUE 0.
018400     05  FILLER                   PIC X(02) VALUE SPACES.
018500*
018600* 2013-11-04 DCS CR-1244 - I1: AVAILABLE IS A DERIVED VALUE, NEVER
018700* STORED - ON-HAND AND RESERVED STAY IN THEIR OWN COLUMNS ON THE
018800* TABLE (AND ON SZINV) AT ALL TIMES.
018900 77  WS-SZ-AVAILABLE              PIC S9(05) SIGN IS
019000                                  LEADING SEPARATE VALUE 0.
019100*
019200* REASON TEXT FOR THE CURRENT REJECT, SET BY THE CALLER JUST AHEAD
019300* OF PERFORM 295-REJECT-TXN-RTN.
019400 01  WS-REJECT-REASON-AREA.
019500     05  WS-REJ-REASON             PIC X(30) VALUE SPACES.
019600     05  FILLER                     PIC X(02) VALUE SPACES.
019700*
019800* DATE/TIME OF RUN, REDEFINED NUMERICALLY FOR THE REPORT HEADER
019900* AND FOR THE RUN-LOG TRAILER STAMP.
020000 01  WS-SYSTEM-DATE.
020100     05  WS-RUN-YY                PIC 9(02).
020200     05  WS-RUN-MM                 PIC 9(02).
020300     05  WS-RUN-DD                  PIC 9(02).
020400     05  FILLER                     PIC X(02) VALUE SPACES.
020500 01  WS-RUN-DATE-NUM REDEFINES WS-SYSTEM-DATE  PIC 9(06).
020600 01  WS-SYSTEM-TIME.
020700     05  WS-RUN-HH                PIC 9(02).
020800     05  WS-RUN-MIN                PIC 9(02).
020900     05  WS-RUN-SS                  PIC 9(02).
021000     05  WS-RUN-HS                   PIC 9(02).
021100     05  FILLER                      PIC X(02) VALUE SPACES.
021200 01  WS-RUN-TIME-NUM REDEFINES WS-SYSTEM-TIME  PIC 9(08).
021300*
021400 01  WS-SEARCH-KEY.
021500     05  WS-SEARCH-PROD-ID        PIC 9(09).
021600     05  WS-SEARCH-SIZE            PIC X(04).
021700     05  FILLER                     PIC X(02).
021800*
021900****************************************************************
022000*     REPORT LINE LAYOUTS - SECTION 2, INVENTORY MOVEMENT       *
022100****************************************************************
022200 01  RPT2-HEADER-1.
022300     05  FILLER                  PIC X(40) VALUE
022400         'SIZE-INVENTORY POSTING AUDIT'.
022500     05  RPT2-TEST-TAG             PIC X(16) VALUE SPACES.
022600     05  FILLER                     PIC X(76) VALUE SPACES.
022700 01  RPT2-HEADER-2.
022800     05  FILLER                  PIC X(12) VALUE 'PRODUCT ID'.
022900     05  FILLER                   PIC X(04) VALUE 'SIZE'.
023000     05  FILLER                    PIC X(08) VALUE SPACES.
023100     05  FILLER                     PIC X(08) VALUE 'ACTION'.
023200     05  FILLER                      PIC X(04) VALUE SPACES.
023300     05  FILLER                       PIC X(30) VALUE 'REASON'.
023400     05  FILLER                        PIC X(66) VALUE SPACES.
023500 01  RPT2-REJECT-LINE.
023600     05  FILLER                  PIC X(17) VALUE
023700         'REJECTED TXN -  '.
023800     05  RPT2-REJ-PROD-ID          PIC Z(08)9.
023900     05  FILLER                     PIC X(02) VALUE SPACES.
024000     05  RPT2-REJ-SIZE               PIC X(04).
024100     05  FILLER                      PIC X(02) VALUE SPACES.
024200     05  RPT2-REJ-ACTION              PIC X(08).
024300     05  FILLER                       PIC X(02) VALUE SPACES.
024400     05  RPT2-REJ-REASON                PIC X(30).
024500     05  FILLER                          PIC X(58) VALUE SPACES.
024600 01  RPT2-TRAILER-LINE.
024700     05  FILLER                  PIC X(20) VALUE
024800         'TXNS APPLIED -     '.
024900     05  RPT2-TOT-APPLIED          PIC Z(06)9.
025000     05  FILLER                     PIC X(06) VALUE SPACES.
025100     05  FILLER                      PIC X(20) VALUE
025200         'TXNS REJECTED -    '.
025300     05  RPT2-TOT-REJECTED            PIC Z(06)9.
025400     05  FILLER                       PIC X(72) VALUE SPACES.
025500*
025600****************************************************************
025700 PROCEDURE DIVISION.
025800****************************************************************
025900*
026000 000-MAIN-RTN.
026100     PERFORM 700-OPEN-FILES-RTN THRU 700-EXIT.
026200     PERFORM 800-PRINT-HEADERS-RTN THRU 800-EXIT.
026300     PERFORM 110-LOAD-TABLE-RTN THRU 110-EXIT.
026400     PERFORM 720-READ-TXN-RTN THRU 720-EXIT.
026500     PERFORM 200-APPLY-ONE-TXN-RTN THRU 200-EXIT
026600         UNTIL WS-ITX-EOF.
026700     PERFORM 600-REWRITE-TABLE-RTN THRU 600-EXIT
026800         VARYING SZ-IDX FROM 1 BY 1
026900         UNTIL SZ-IDX > WS-SZ-ROW-COUNT.
027000     PERFORM 850-PRINT-TRAILER-RTN THRU 850-EXIT.
027100     PERFORM 790-CLOSE-FILES-RTN THRU 790-EXIT.
027200     GOBACK.
027300 000-EXIT.
027400     EXIT.
027500*
027600* I6 - THE SIZE-INVENTORY MASTER IS LOADED WHOLE INTO THE
027700* TABLE, ALREADY IN ASCENDING PRODUCT/SIZE KEY SEQUENCE.
027800 110-LOAD-TABLE-RTN.
027900     PERFORM 730-READ-SIZEINV-RTN THRU 730-EXIT.
028000     PERFORM 120-LOAD-ONE-ROW-RTN THRU 120-EXIT
028100         UNTIL WS-SZIN-EOF.
028200 110-EXIT.
028300     EXIT.
028400*
028500 120-LOAD-ONE-ROW-RTN.
028600     ADD 1 TO WS-SZ-ROW-COUNT.
028700     SET SZ-IDX TO WS-SZ-ROW-COUNT.
028800     MOVE SZ-IN-PROD-ID  TO WS-SZ-PROD-ID (SZ-IDX).
028900     MOVE SZ-IN-SIZE     TO WS-SZ-SIZE (SZ-IDX).
029000     MOVE SZ-IN-QUANTITY TO WS-SZ-QUANTITY (SZ-IDX).
029100     MOVE SZ-IN-RESERVED TO WS-SZ-RESERVED (SZ-IDX).
029200     PERFORM 730-READ-SIZEINV-RTN THRU 730-EXIT.
029300 120-EXIT.
029400     EXIT.
029500*
029600* I1-I5 - ONE TRANSACTION, APPLIED AGAINST THE TABLE.  THE VALID-
029700* ACTION CLASS TEST (SPECIAL-NAMES) CATCHES A GARBLED ACTION CODE -
029800* STRAY BINARY FROM A BAD TRANSMISSION - BEFORE WE EVEN BOTHER
029900* SEARCHING THE TABLE FOR IT; THE EXACT RESERVE/RELEASE/CONFIRM/
030000* SETQTY MATCH IS STILL DONE BY THE 88-LEVELS IN 210 BELOW.
030100 200-APPLY-ONE-TXN-RTN.
030200     IF ITX-ACTION NOT VALID-ACTION
030300         MOVE 'GARBLED ACTION CODE'    TO WS-REJ-REASON
030400         PERFORM 295-REJECT-TXN-RTN THRU 295-EXIT
030500     ELSE
030600         MOVE ITX-PROD-ID TO WS-SEARCH-PROD-ID
030700         MOVE ITX-SIZE    TO WS-SEARCH-SIZE
030800         SET SZ-IDX TO 1
030900         SEARCH ALL WS-SZ-ROW
031000             AT END
031100                 PERFORM 290-HANDLE-NOT-FOUND-RTN THRU 290-EXIT
031200             WHEN WS-SZ-PROD-ID (SZ-IDX) = WS-SEARCH-PROD-ID
031300              AND WS-SZ-SIZE (SZ-IDX)     = WS-SEARCH-SIZE
031400                 PERFORM 210-APPLY-FOUND-ROW-RTN THRU 210-EXIT
031500     END-IF.
031600     PERFORM 720-READ-TXN-RTN THRU 720-EXIT.
031700 200-EXIT.
031800     EXIT.
031900*
032000 210-APPLY-FOUND-ROW-RTN.
032100     EVALUATE TRUE
032200         WHEN ITX-IS-RESERVE
032300             PERFORM 310-RESERVE-RTN THRU 310-EXIT
032400         WHEN ITX-IS-RELEASE
032500             PERFORM 320-RELEASE-RTN THRU 320-EXIT
032600         WHEN ITX-IS-CONFIRM
032700             PERFORM 330-CONFIRM-RTN THRU 330-EXIT
032800         WHEN ITX-IS-SETQTY
032900             PERFORM 340-SETQTY-FOUND-RTN THRU 340-EXIT
033000         WHEN OTHER
033100             MOVE 'INVALID ACTION CODE'    TO WS-REJ-REASON
033200             PERFORM 295-REJECT-TXN-RTN THRU 295-EXIT
033300     END-EVALUATE.
033400 210-EXIT.
033500     EXIT.
033600*
033700* A SETQTY FOR A KEY THAT IS NOT ON THE TABLE CREATES IT (I5).
033800* A RELEASE AGAINST AN UNKNOWN KEY IS SILENTLY IGNORED - THERE IS
033900* NOTHING TO RELEASE, AND THAT IS NOT AN ERROR (I3).  ANY OTHER
034000* ACTION AGAINST AN UNKNOWN KEY IS REJECTED.
034100 290-HANDLE-NOT-FOUND-RTN.
034200     EVALUATE TRUE
034300         WHEN ITX-IS-SETQTY
034400             PERFORM 350-SETQTY-INSERT-RTN THRU 350-EXIT
034500         WHEN ITX-IS-RELEASE
034600             CONTINUE
034700         WHEN OTHER
034800             MOVE 'SIZE NOT FOUND'        TO WS-REJ-REASON
034900             PERFORM 295-REJECT-TXN-RTN THRU 295-EXIT
035000     END-EVALUATE.
035100 290-EXIT.
035200     EXIT.
035300*
035400* 2013-11-04 DCS CR-1244 - I2: RESERVE MOVES UNITS FROM AVAILABLE
035500* (ON-HAND LESS WHAT IS ALREADY RESERVED) INTO RESERVED.  ON-HAND
035600* ITSELF DOES NOT MOVE UNTIL THE SALE IS CONFIRMED (330).
035700 310-RESERVE-RTN.
035800     COMPUTE WS-SZ-AVAILABLE =
035900         WS-SZ-QUANTITY (SZ-IDX) - WS-SZ-RESERVED (SZ-IDX).
036000     IF WS-SZ-AVAILABLE >= ITX-QUANTITY
036100         COMPUTE WS-SZ-RESERVED (SZ-IDX) =
036200             WS-SZ-RESERVED (SZ-IDX) + ITX-QUANTITY
036300         ADD 1 TO WS-TXN-APPLIED-COUNT
036400     ELSE
036500         MOVE 'INSUFFICIENT INVENTORY'  TO WS-REJ-REASON
036600         PERFORM 295-REJECT-TXN-RTN THRU 295-EXIT
036700     END-IF.
036800 310-EXIT.
036900     EXIT.
037000*
037100* I3 - RELEASE GIVES RESERVED UNITS BACK TO AVAILABLE WITHOUT
037200* EVER TOUCHING ON-HAND, AND NEVER DRIVES RESERVED BELOW ZERO -
037300* A RELEASE LARGER THAN WHAT IS RESERVED JUST CLAMPS TO ZERO.
037400 320-RELEASE-RTN.
037500     IF WS-SZ-RESERVED (SZ-IDX) >= ITX-QUANTITY
037600         COMPUTE WS-SZ-RESERVED (SZ-IDX) =
037700             WS-SZ-RESERVED (SZ-IDX) - ITX-QUANTITY
037800     ELSE
037900         MOVE 0 TO WS-SZ-RESERVED (SZ-IDX)
038000     END-IF.
038100     ADD 1 TO WS-TXN-APPLIED-COUNT.
038200 320-EXIT.
038300     EXIT.
038400*
038500* I4 - CONFIRM TAKES THE SOLD UNITS OUT OF BOTH ON-HAND AND
038600* RESERVED FOR GOOD; REJECTED IF RESERVED ISN'T ENOUGH TO COVER IT.
038700 330-CONFIRM-RTN.
038800     IF WS-SZ-RESERVED (SZ-IDX) >= ITX-QUANTITY
038900         COMPUTE WS-SZ-QUANTITY (SZ-IDX) =
039000             WS-SZ-QUANTITY (SZ-IDX) - ITX-QUANTITY
039100         COMPUTE WS-SZ-RESERVED (SZ-IDX) =
039200             WS-SZ-RESERVED (SZ-IDX) - ITX-QUANTITY
039300         ADD 1 TO WS-TXN-APPLIED-COUNT
039400     ELSE
039500         MOVE 'NOT ENOUGH RESERVED'     TO WS-REJ-REASON
039600         PERFORM 295-REJECT-TXN-RTN THRU 295-EXIT
039700     END-IF.
039800 330-EXIT.
039900     EXIT.
040000*
040100* I5 - SETQTY ON AN EXISTING ROW OVERWRITES ON-HAND OUTRIGHT AND
040200* PULLS RESERVED DOWN TO MATCH IF IT NO LONGER FITS UNDER THE NEW
040300* QUANTITY - RESERVED CAN NEVER EXCEED ON-HAND.
040400 340-SETQTY-FOUND-RTN.
040500     IF WS-SZ-RESERVED (SZ-IDX) > ITX-QUANTITY
040600         MOVE ITX-QUANTITY TO WS-SZ-RESERVED (SZ-IDX)
040700     END-IF.
040800     MOVE ITX-QUANTITY TO WS-SZ-QUANTITY (SZ-IDX).
040900     ADD 1 TO WS-TXN-APPLIED-COUNT.
041000 340-EXIT.
041100     EXIT.
041200*
041300* I5 - SETQTY ON AN UNKNOWN PRODUCT/SIZE INSERTS A NEW ROW,
041400* SHIFTED UP INTO ITS CORRECT ASCENDING-KEY POSITION SO THE
041500* TABLE STAYS SEARCHABLE FOR THE REST OF THE RUN.  CR-1261 - ONCE
041600* THE TABLE HAS FILLED, WS-TABLE-FULL SKIPS STRAIGHT TO THE REJECT
041700* INSTEAD OF RUNNING THE BOUNDS COMPARE AGAIN ON EVERY REMAINING
041800* SETQTY FOR THE REST OF THE RUN.
041900 350-SETQTY-INSERT-RTN.
042000     IF WS-TABLE-FULL OR WS-SZ-ROW-COUNT >= WS-SZ-MAX-ROWS
042100         MOVE 'Y' TO WS-TABLE-FULL-SW
042200         MOVE 'SIZE-INVENTORY TABLE FULL' TO WS-REJ-REASON
042300         PERFORM 295-REJECT-TXN-RTN THRU 295-EXIT
042400     ELSE
042500         PERFORM 360-FIND-INSERT-POINT-RTN THRU 360-EXIT
042600         PERFORM 370-SHIFT-ROWS-UP-RTN THRU 370-EXIT
042700         MOVE WS-SEARCH-PROD-ID TO WS-SZ-PROD-ID (SZ-IDX)
042800         MOVE WS-SEARCH-SIZE    TO WS-SZ-SIZE (SZ-IDX)
042900         MOVE ITX-QUANTITY      TO WS-SZ-QUANTITY (SZ-IDX)
043000         MOVE 0                 TO WS-SZ-RESERVED (SZ-IDX)
043100         ADD 1 TO WS-SZ-ROW-COUNT
043200         ADD 1 TO WS-TXN-APPLIED-COUNT
043300     END-IF.
043400 350-EXIT.
043500     EXIT.
043600*
043700* SEARCH ALL LEFT SZ-IDX PAST THE LAST ROW WHOSE KEY IS LESS
043800* THAN THE NEW ONE - THAT IS EXACTLY WHERE THE INSERT BELONGS.
043900 360-FIND-INSERT-POINT-RTN.
044000     SET SZ-IDX TO 1.
044100     PERFORM 365-ADVANCE-PAST-LOWER-RTN THRU 365-EXIT
044200         UNTIL SZ-IDX > WS-SZ-ROW-COUNT
044300            OR WS-SZ-KEY (SZ-IDX) > WS-SEARCH-KEY.
044400 360-EXIT.
044500     EXIT.
044600*
044700 365-ADVANCE-PAST-LOWER-RTN.
044800     SET SZ-IDX UP BY 1.
044900 365-EXIT.
045000     EXIT.
045100*
045200 370-SHIFT-ROWS-UP-RTN.
045300     SET WS-SHIFT-IDX TO WS-SZ-ROW-COUNT.
045400     PERFORM 375-SHIFT-ONE-ROW-RTN THRU 375-EXIT
045500         VARYING WS-SHIFT-IDX FROM WS-SZ-ROW-COUNT BY -1
045600         UNTIL WS-SHIFT-IDX < SZ-IDX.
045700 370-EXIT.
045800     EXIT.
045900*
046000 375-SHIFT-ONE-ROW-RTN.
046100     MOVE WS-SZ-ROW-BYTES (WS-SHIFT-IDX)
046200       TO WS-SZ-ROW-BYTES (WS-SHIFT-IDX + 1).
046300 375-EXIT.
046400     EXIT.
046500*
046600 295-REJECT-TXN-RTN.
046700     ADD 1 TO WS-TXN-REJECT-COUNT.
046800     MOVE ITX-PROD-ID  TO RPT2-REJ-PROD-ID.
046900     MOVE ITX-SIZE     TO RPT2-REJ-SIZE.
047000     MOVE ITX-ACTION   TO RPT2-REJ-ACTION.
047100     MOVE WS-REJ-REASON TO RPT2-REJ-REASON.
047200     WRITE REPORT-RECORD FROM RPT2-REJECT-LINE.
047300 295-EXIT.
047400     EXIT.
047500*
047600 600-REWRITE-TABLE-RTN.
047700     MOVE WS-SZ-PROD-ID (SZ-IDX)  TO SZ-OUT-PROD-ID.
047800     MOVE WS-SZ-SIZE (SZ-IDX)     TO SZ-OUT-SIZE.
047900     MOVE WS-SZ-QUANTITY (SZ-IDX) TO SZ-OUT-QUANTITY.
048000     MOVE WS-SZ-RESERVED (SZ-IDX) TO SZ-OUT-RESERVED.
048100     WRITE SZ-OUT-RECORD.
048200 600-EXIT.
048300     EXIT.
048400*
048500 700-OPEN-FILES-RTN.
048600     OPEN INPUT  SIZEINV-FILE-IN
048700                 INVTXN-FILE
048800          OUTPUT SIZEINV-FILE-OUT
048900          EXTEND REPORT-FILE.
049000     ACCEPT WS-RUN-DATE-NUM FROM DATE.
049100     ACCEPT WS-RUN-TIME-NUM FROM TIME.
049200 700-EXIT.
049300     EXIT.
049400*
049500 720-READ-TXN-RTN.
049600     READ INVTXN-FILE
049700         AT END MOVE 'Y' TO WS-ITX-EOF-SW.
049800 720-EXIT.
049900     EXIT.
050000*
050100 730-READ-SIZEINV-RTN.
050200     READ SIZEINV-FILE-IN
050300         AT END MOVE 'Y' TO WS-SZIN-EOF-SW.
050400 730-EXIT.
050500     EXIT.
050600*
050700 790-CLOSE-FILES-RTN.
050800     CLOSE SIZEINV-FILE-IN, SIZEINV-FILE-OUT, INVTXN-FILE,
050900           REPORT-FILE.
051000 790-EXIT.
051100     EXIT.
051200*
051300* CR-1261 - UPSI-0 FLAGS A TEST-DECK RUN ON THE REPORT SO NOBODY
051400* MISTAKES IT FOR THE REAL OVERNIGHT POSTING.  SET ON THE EXEC CARD.
051500 800-PRINT-HEADERS-RTN.
051600     MOVE SPACES TO RPT2-TEST-TAG.
051700     IF INVPOST-TEST-SWITCH
051800         MOVE '*** TEST RUN ***' TO RPT2-TEST-TAG
051900     END-IF.
052000     WRITE REPORT-RECORD FROM RPT2-HEADER-1 AFTER TOP-OF-FORM.
052100     WRITE REPORT-RECORD FROM RPT2-HEADER-2 AFTER 2.
052200 800-EXIT.
052300     EXIT.
052400*
052500 850-PRINT-TRAILER-RTN.
052600     MOVE WS-TXN-APPLIED-COUNT TO RPT2-TOT-APPLIED.
052700     MOVE WS-TXN-REJECT-COUNT  TO RPT2-TOT-REJECTED.
052800     WRITE REPORT-RECORD FROM RPT2-TRAILER-LINE AFTER 2.
052900 850-EXIT.
053000     EXIT.
