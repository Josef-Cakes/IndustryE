000100****************************************************************
000200* SZINV     -  SIZE-INVENTORY RECORD LAYOUT                    *
000300*              ONE ENTRY PER PRODUCT/SIZE COMBINATION.         *
000400*              FILE IS SORTED ASCENDING BY :TAG:-PROD-ID THEN   *
000500*              :TAG:-SIZE.  QUANTITY/RESERVED CARRY A SEPARATE  *
000600*              LEADING SIGN PER THE DATA ADMIN STANDARD.       *
000700*              COPIED WITH :TAG: REPLACED FOR THE INPUT FD,    *
000800*              THE OUTPUT FD AND THE IN-MEMORY TABLE ROW.       *
000900*                                                                *
001000* 2003-06-02  LDM  CR-0502  ORIGINAL LAYOUT (SPLIT OUT OF THE   *
001100*                           OLD EMBEDDED PRODUCT-INVENTORY MAP). *
001200* 2009-05-06  JFK  CR-0933  PADDED THE RECORD - SEE PRDMSTR.     *
001300****************************************************************
001400 01  :TAG:-RECORD.
001500     05  :TAG:-PROD-ID           PIC 9(09).
001600     05  :TAG:-SIZE                PIC X(04).
001700     05  :TAG:-QUANTITY              PIC S9(05) SIGN IS LEADING SEPARATE.
001800     05  :TAG:-RESERVED                PIC S9(05) SIGN IS LEADING SEPARATE.
001900     05  FILLER                          PIC X(02).
