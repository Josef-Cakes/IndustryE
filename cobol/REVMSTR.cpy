000100****************************************************************
000200* REVMSTR   -  PRODUCT REVIEW RECORD LAYOUT                    *
000300*              ONE ENTRY PER CUSTOMER REVIEW.  FILE IS SORTED  *
000400*              ASCENDING BY REV-PROD-ID FOR THE RATEPOST        *
000500*              CONTROL-BREAK PASS.                               *
000600*                                                                *
000700* 2005-09-14  LDM  CR-0640  ORIGINAL LAYOUT.                    *
000800* 2009-05-06  JFK  CR-0933  PADDED THE RECORD - SEE PRDMSTR.     *
000900****************************************************************
001000 01  REV-RECORD.
001100     05  REV-ID                 PIC 9(09).
001200     05  REV-USER-ID              PIC 9(09).
001300     05  REV-PROD-ID               PIC 9(09).
001400     05  REV-RATING                 PIC 9.
001500     05  REV-COMMENT                 PIC X(60).
001600     05  REV-CREATED-TS                PIC 9(14).
001700     05  FILLER                          PIC X(03).
