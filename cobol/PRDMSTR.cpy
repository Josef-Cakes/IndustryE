000100****************************************************************
000200* PRDMSTR   -  PRODUCT MASTER RECORD LAYOUT                    *
000300*              ONE ENTRY PER CATALOG PRODUCT.  PRD-RATING IS   *
000400*              MAINTAINED BY RATEPOST AND IS NOT TOUCHED BY    *
000500*              ANY OTHER PROGRAM.  COPIED WITH THE :TAG:        *
000600*              REPLACED SO THE SAME LAYOUT SERVES THE INPUT    *
000700*              FD, THE OUTPUT FD AND THE WORKING-STORAGE ROW.   *
000800*                                                                *
000900* 1998-03-11  RWB  CR-0118  ORIGINAL LAYOUT.                    *
001000* 2001-11-20  RWB  CR-0340  ADDED :TAG:-RATING (WAS TRACKED ON   *
001100*                           PAPER UNTIL NOW).                    *
001200* 2009-05-06  JFK  CR-0933  PADDED THE RECORD FOR FUTURE FIELDS  *
001300*                           SO THE NEXT ADD-ON DOESN'T FORCE A   *
001400*                           FILE CONVERSION.                     *
001500****************************************************************
001600 01  :TAG:-RECORD.
001700     05  :TAG:-ID               PIC 9(09).
001800     05  :TAG:-NAME              PIC X(35).
001900     05  :TAG:-PRICE               PIC 9(07)V99.
002000     05  :TAG:-CATEGORY             PIC X(10).
002100     05  :TAG:-BRAND                PIC X(15).
002200     05  :TAG:-COLOR                 PIC X(20).
002300     05  :TAG:-RATING                 PIC 9V99.
002400     05  FILLER                        PIC X(04).
